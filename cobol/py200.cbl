000010*>****************************************************************
000020*>                                                               *
000030*>           Savings Planner - Transaction Round-Up/Remnant      *
000040*>                                                               *
000050*>****************************************************************
000060*>
000070 IDENTIFICATION          DIVISION.
000080*>================================
000090*>
000100 PROGRAM-ID.          PY200.
000110 AUTHOR.              V B COEN.
000120 INSTALLATION.        APPLEWOOD COMPUTERS.
000130 DATE-WRITTEN.        04/06/1984.
000140 DATE-COMPILED.
000150 SECURITY.            COPYRIGHT (C) 1984-2026 AND LATER, VINCENT BRYAN
000160     COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.  SEE THE
000170     FILE COPYING FOR DETAILS.
000180*>**
000190*>    Remarks.          Self Savings Planner - round-up / remnant pass.
000200*>                      Reads the day's candidate expense transactions
000210*>                      and writes one enriched record per input
000220*>                      record - same order, no filtering, no totals.
000230*>**
000240*>    Version.          See Prog-Name in WS.
000250*>**
000260*>    Called Modules.   None.
000270*>**
000280*>    Functions Used.   None.
000290*>**
000300*>    Files Used.
000310*>                      TXNCAND.DAT  Txn candidates (in).
000320*>                      ENRICHED.OUT Enriched txns (out).
000330*>**
000340*>    Error Messages Used.
000350*> System Wide:
000360*>                      SY010, SY011, SY012.
000370*>**
000380*> Changes:
000390*> 04/06/1984 vbc - 1.0.00 Created - first cut of the round-up pass for
000400*>                  the staff savings club proposal.
000410*> 19/11/1985 vbc -    .01 Amount field widened 7 to 9 integer digits
000420*>                  after payroll moved to weekly round-ups.
000430*> 02/03/1987 jts -    .02 Fix: zero amount now gives zero ceiling, was
000440*>                  wrongly bumping to 100 because of a stray ADD 1.
000450*> 14/08/1989 vbc -    .03 Tidy paragraph names to match house aa0nn
000460*>                  numbering after QA review.
000470*> 21/01/1991 mab -    .04 Record count now reported at EOJ on console.
000480*> 09/05/1993 vbc -    .05 Re-sequenced source, no logic change.
000490*> 30/11/1995 vbc - 1.1.00 Ceiling/remnant now held COMP-3 throughout,
000500*>                  was DISPLAY - rounding drift reported by audit.
000510*> 17/09/1998 vbc -    .06 Y2K: date field is a 19 char stamp, not a
000520*>                  2 digit year - checked, nothing to change here.
000530*> 03/02/1999 vbc -    .07 Y2K sign-off note added to run book; no
000540*>                  source change required for this module.
000550*> 22/10/2004 vbc -    .08 Converted to GnuCOBOL for the office move
000560*>                  off the old mini.
000570*> 14/03/2011 vbc -    .09 File status checks added on both files -
000580*>                  used to just abend.
000590*> 06/02/2026 vbc - 1.2.00 Rebuilt as part of the Self Savings Planner
000600*>                  batch suite - REQ SSP-014 (Ceiling/remnant engine
000610*>                  re-hosted off the old accounts-club spreadsheet).
000620*>
000630*>*************************************************************************
000640*> Copyright Notice.
000650*> ****************
000660*> These files and programs are part of the Applewood Computers Savings
000670*> Planner and are Copyright (c) Vincent B Coen, 1984-2026 and later.
000680*> Distributed under the GNU General Public License v3 and later, for
000690*> personal and in-business use - see the file COPYING for details.
000700*>*************************************************************************
000710*>
000720 ENVIRONMENT             DIVISION.
000730*>================================
000740*>
000750 CONFIGURATION           SECTION.
000760 SPECIAL-NAMES.
000770     C01 IS TOP-OF-FORM.
000780*>
000790 INPUT-OUTPUT            SECTION.
000800 FILE-CONTROL.
000810     SELECT  TXNCAND-FILE   ASSIGN TO TXNCAND
000820             ORGANIZATION   LINE SEQUENTIAL
000830             FILE STATUS    TXNCAND-STATUS.
000840*>
000850     SELECT  ENRICHED-FILE  ASSIGN TO ENRICHED
000860             ORGANIZATION   LINE SEQUENTIAL
000870             FILE STATUS    ENRICHED-STATUS.
000880*>
000890 DATA                    DIVISION.
000900*>================================
000910*>
000920 FILE                    SECTION.
000930*>
000940 FD  TXNCAND-FILE.
000950 01  TXNCAND-IN-RECORD        PIC X(58).
000960*>
000970 FD  ENRICHED-FILE.
000980 01  ENRICHED-OUT-RECORD      PIC X(56).
000990*>
001000 WORKING-STORAGE SECTION.
001010*>-----------------------
001020 77  PROG-NAME                PIC X(15)  VALUE "PY200 (1.2.00)".
001030*>
001040 01  WS-Data.
001050     03  TXNCAND-STATUS       PIC XX     VALUE ZERO.
001060     03  ENRICHED-STATUS      PIC XX     VALUE ZERO.
001070     03  WS-Eof-Switch        PIC X      VALUE "N".
001080         88  WS-Eof           VALUE "Y".
001085     03  FILLER               PIC X      VALUE SPACE.
001090*>
001100 COPY "wspywork.cob".
001110 COPY "wspytxn.cob".
001120*>
001130 01  WS-Ceiling-Work.
001140     03  WS-Quotient          PIC S9(7)  COMP-3.
001150     03  WS-Remainder         PIC S9(9)V99 COMP-3.
001155     03  FILLER               PIC X      VALUE SPACE.
001160*>
001170 PROCEDURE DIVISION.
001180*>*******************
001190*>
001200 AA000-MAIN                  SECTION.
001210*>**********************************
001220     PERFORM  AA010-OPEN-FILES.
001230     PERFORM  AA050-PARSE-TRANSACTIONS UNTIL WS-EOF.
001240     PERFORM  AA090-CLOSE-FILES.
001250     DISPLAY  "PY200 - RECORDS PARSED = " WS-Rec-Cnt.
001260     GOBACK.
001270*>
001280 AA000-EXIT.  EXIT SECTION.
001290*>
001300 AA010-OPEN-FILES            SECTION.
001310*>*********************************
001320     OPEN     INPUT  TXNCAND-FILE.
001330     IF       TXNCAND-STATUS NOT = "00"
001340              DISPLAY SY010 " TXNCAND " TXNCAND-STATUS
001350              DISPLAY SY001
001360              MOVE 1 TO RETURN-CODE
001370              GOBACK
001380     END-IF.
001390*>
001400     OPEN     OUTPUT ENRICHED-FILE.
001410     IF       ENRICHED-STATUS NOT = "00"
001420              DISPLAY SY012 " ENRICHED " ENRICHED-STATUS
001430              DISPLAY SY001
001440              CLOSE   TXNCAND-FILE
001450              MOVE 1 TO RETURN-CODE
001460              GOBACK
001470     END-IF.
001480*>
001490 AA010-EXIT.  EXIT SECTION.
001500*>
001510 AA050-PARSE-TRANSACTIONS    SECTION.
001520*>*********************************
001530*> One input record in, one enriched record out, same order.
001540*>
001550     READ     TXNCAND-FILE INTO PY-Txn-Candidate-Record
001560              AT END
001570                       SET  WS-Eof TO TRUE
001580                       GO   TO AA050-EXIT
001590     END-READ.
001600     IF       TXNCAND-STATUS NOT = "00"
001610              DISPLAY SY011 " TXNCAND " TXNCAND-STATUS
001620              SET     WS-Eof TO TRUE
001630              GO      TO AA050-EXIT
001640     END-IF.
001650*>
001660     PERFORM  ZZ060-Compute-Ceiling-Remnant.
001670*>
001680     MOVE     TC-Date     TO ET-Date.
001690     MOVE     TC-Amount   TO ET-Amount.
001700     MOVE     TC-Ceiling  TO ET-Ceiling.
001710     MOVE     TC-Remnant  TO ET-Remnant.
001720*>
001730     WRITE    ENRICHED-OUT-RECORD FROM PY-Enriched-Txn-Record.
001740     IF       ENRICHED-STATUS NOT = "00"
001750              DISPLAY SY012 " ENRICHED " ENRICHED-STATUS
001760              SET     WS-Eof TO TRUE
001770              GO      TO AA050-EXIT
001780     END-IF.
001790     ADD      1 TO WS-Rec-Cnt.
001800*>
001810 AA050-EXIT.  EXIT SECTION.
001820*>
001830 AA090-CLOSE-FILES           SECTION.
001840*>*********************************
001850     CLOSE    TXNCAND-FILE
001860              ENRICHED-FILE.
001870*>
001880 AA090-EXIT.  EXIT SECTION.
001890*>
001900 ZZ060-Compute-Ceiling-Remnant  SECTION.
001910*>************************************
001920*> ceiling = CEIL(amount/100)*100 ; remnant = ceiling - amount.
001930*> No intrinsic FUNCTION used - DIVIDE ... REMAINDER gives the exact
001940*> integer quotient and true remainder, then we bump the quotient up
001950*> by one whenever the remainder is not exactly zero.
001960*>
001970     DIVIDE   TC-Amount BY 100 GIVING WS-Quotient
001980              REMAINDER WS-Remainder.
001990     IF       WS-Remainder NOT = ZERO
002000              ADD  1 TO WS-Quotient
002010     END-IF.
002020     MULTIPLY WS-Quotient BY 100 GIVING TC-Ceiling.
002030     SUBTRACT TC-Amount FROM TC-Ceiling GIVING TC-Remnant.
002040*>
002050 ZZ060-EXIT.  EXIT SECTION.
002060*>
