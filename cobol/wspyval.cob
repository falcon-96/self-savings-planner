000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Valid / Invalid    *
000400*>           Transaction Files               *
000500*>                                          *
000600*>     No key - written in input order       *
000700*>*******************************************
000800*>  VALIDTXN.OUT   record = 56 bytes nominal, padded to 57.
000900*>  INVALIDTXN.OUT record = 91 bytes nominal, padded to 92.
001000*>
001100*> THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*>
001300*> 09/02/26 vbc - Created for Savings Planner Phase 1 - validator / filter.
001400*>
001500 01  PY-Valid-Txn-Record.
001600     03  VT-Date               PIC X(19).
001700     03  VT-Amount             PIC S9(9)V99  SIGN LEADING SEPARATE.
001800     03  VT-Ceiling            PIC S9(9)V99  SIGN LEADING SEPARATE.
001900     03  VT-Remnant            PIC S9(9)V99  SIGN LEADING SEPARATE.
002000     03  VT-In-K-Period        PIC X.
002100         88  VT-In-K-Period-Yes        VALUE "Y".
002200         88  VT-In-K-Period-No         VALUE "N".
002300     03  FILLER                PIC X      VALUE SPACE.  *> pad, see header.
002400*>
002500 01  PY-Invalid-Txn-Record.
002600     03  IT-Date               PIC X(19).
002700     03  IT-Amount             PIC S9(9)V99  SIGN LEADING SEPARATE.
002800     03  IT-Message            PIC X(60).
002900     03  FILLER                PIC X      VALUE SPACE.  *> pad, see header.
003000*>
