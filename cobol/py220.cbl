000010*>****************************************************************
000020*>                                                               *
000030*>        Savings Planner - NPS Returns Projection Driver        *
000040*>                                                               *
000050*>****************************************************************
000060*>
000070 IDENTIFICATION          DIVISION.
000080*>================================
000090*>
000100 PROGRAM-ID.          PY220.
000110 AUTHOR.              V B COEN.
000120 INSTALLATION.        APPLEWOOD COMPUTERS.
000130 DATE-WRITTEN.        02/11/1987.
000140 DATE-COMPILED.
000150 SECURITY.            COPYRIGHT (C) 1987-2026 AND LATER, VINCENT BRYAN
000160     COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.  SEE THE
000170     FILE COPYING FOR DETAILS.
000180*>**
000190*>    Remarks.          Loads the Q/P/K period calendars and the
000200*>                      candidate transaction list, then CALLs the
000210*>                      shared PY230 projection core at the NPS rate
000220*>                      (7.11%) with tax-deduction benefit switched on.
000230*>**
000240*>    Version.          See Prog-Name in WS.
000250*>**
000260*>    Called Modules.   PY230 - returns projection core.
000270*>**
000280*>    Functions Used.   None.
000290*>**
000300*>    Files Used.
000310*>                      RETREQ.DAT   Age/wage/inflation header (in).
000320*>                      QPERIOD.DAT  Fixed-override calendar (in).
000330*>                      PPERIOD.DAT  Extra-addition calendar (in).
000340*>                      KPERIOD.DAT  Reporting-bucket calendar (in).
000350*>                      TXNCAND.DAT  Txn candidates (in).
000360*>                      SAVINGS.OUT  Per K-period projection (out).
000370*>                      RETSUMM.OUT  Run totals (out).
000380*>**
000390*>    Error Messages Used.
000400*> System Wide:
000410*>                      SY010, SY011, SY012.
000420*>**
000430*> Changes:
000440*> 02/11/1987 vbc - 1.0.00 Created - NPS side of the pension-forecast
000450*>                  spreadsheet macro rebuild.
000460*> 19/05/1989 vbc -    .01 Age/wage/inflation header moved to its own
000470*>                  RETREQ file, was three separate ACCEPTs.
000480*> 08/01/1992 jts -    .02 Q/P/K calendars now loaded once up front,
000490*>                  was re-reading QPERIOD.DAT per transaction.
000500*> 11/11/1998 vbc -    .03 Y2K: dates are 19 char text stamps already -
000510*>                  checked, nothing to change.
000520*> 16/10/2008 vbc -    .04 Converted to GnuCOBOL.
000530*> 06/02/2026 vbc - 1.1.00 Rebuilt into the Self Savings Planner batch
000540*>                  suite - REQ SSP-014 - projection maths moved into
000550*>                  the shared PY230 core.
000560*>
000570*>*************************************************************************
000580*> Copyright Notice - see COPYING.  Applewood Computers Savings Planner,
000590*> Copyright (c) Vincent B Coen, 1987-2026 and later.
000600*>*************************************************************************
000610*>
000620 ENVIRONMENT             DIVISION.
000630*>================================
000640*>
000650 CONFIGURATION           SECTION.
000660 SPECIAL-NAMES.
000670     C01 IS TOP-OF-FORM.
000680*>
000690 INPUT-OUTPUT            SECTION.
000700 FILE-CONTROL.
000710     SELECT  RETREQ-FILE    ASSIGN TO RETREQ
000720             ORGANIZATION   LINE SEQUENTIAL
000730             FILE STATUS    RETREQ-STATUS.
000740*>
000750     SELECT  QPERIOD-FILE   ASSIGN TO QPERIOD
000760             ORGANIZATION   LINE SEQUENTIAL
000770             FILE STATUS    QPERIOD-STATUS.
000780*>
000790     SELECT  PPERIOD-FILE   ASSIGN TO PPERIOD
000800             ORGANIZATION   LINE SEQUENTIAL
000810             FILE STATUS    PPERIOD-STATUS.
000820*>
000830     SELECT  KPERIOD-FILE   ASSIGN TO KPERIOD
000840             ORGANIZATION   LINE SEQUENTIAL
000850             FILE STATUS    KPERIOD-STATUS.
000860*>
000870     SELECT  TXNCAND-FILE   ASSIGN TO TXNCAND
000880             ORGANIZATION   LINE SEQUENTIAL
000890             FILE STATUS    TXNCAND-STATUS.
000900*>
000910     SELECT  SAVINGS-FILE   ASSIGN TO SAVINGS
000920             ORGANIZATION   LINE SEQUENTIAL
000930             FILE STATUS    SAVINGS-STATUS.
000940*>
000950     SELECT  RETSUMM-FILE   ASSIGN TO RETSUMM
000960             ORGANIZATION   LINE SEQUENTIAL
000970             FILE STATUS    RETSUMM-STATUS.
000980*>
000990 DATA                    DIVISION.
001000*>================================
001010*>
001020 FILE                    SECTION.
001030*>
001040 FD  RETREQ-FILE.
001050 01  RETREQ-IN-RECORD         PIC X(25).
001060*>
001070 FD  QPERIOD-FILE.
001080 01  QPERIOD-IN-RECORD        PIC X(51).
001090*>
001100 FD  PPERIOD-FILE.
001110 01  PPERIOD-IN-RECORD        PIC X(51).
001120*>
001130 FD  KPERIOD-FILE.
001140 01  KPERIOD-IN-RECORD        PIC X(39).
001150*>
001160 FD  TXNCAND-FILE.
001170 01  TXNCAND-IN-RECORD        PIC X(58).
001180*>
001190 FD  SAVINGS-FILE.
001200 01  SAVINGS-OUT-RECORD       PIC X(75).
001210*>
001220 FD  RETSUMM-FILE.
001230 01  RETSUMM-OUT-RECORD       PIC X(25).
001240*>
001250 WORKING-STORAGE SECTION.
001260*>-----------------------
001270 77  PROG-NAME                PIC X(15)  VALUE "PY220 (1.1.00)".
001280*>
001290 01  WS-Data.
001300     03  RETREQ-STATUS        PIC XX     VALUE ZERO.
001310     03  QPERIOD-STATUS       PIC XX     VALUE ZERO.
001320     03  PPERIOD-STATUS       PIC XX     VALUE ZERO.
001330     03  KPERIOD-STATUS       PIC XX     VALUE ZERO.
001340     03  TXNCAND-STATUS       PIC XX     VALUE ZERO.
001350     03  SAVINGS-STATUS       PIC XX     VALUE ZERO.
001360     03  RETSUMM-STATUS       PIC XX     VALUE ZERO.
001370     03  WS-Eof-Switch        PIC X      VALUE "N".
001380         88  WS-Eof           VALUE "Y".
001385     03  FILLER               PIC X      VALUE SPACE.
001390*>
001400 COPY "wspywork.cob".
001410 COPY "wspytxn.cob".
001420 COPY "wspyqkp.cob".
001430 COPY "wspytlt.cob".
001440 COPY "wspyret.cob".
001445 COPY "wspysav.cob".
001450*>
001460 01  WS-Rate                  PIC S9V9(4)   COMP-3  VALUE 0.0711.
001465 01  WS-Call-Age              PIC 9(3).
001466 01  WS-Call-Wage             PIC S9(9)V99  COMP-3.
001467 01  WS-Call-Inflation        PIC S9(6)V99  COMP-3.
001468 01  WS-Call-Total-Amount     PIC S9(9)V99  COMP-3.
001469 01  WS-Call-Total-Ceiling    PIC S9(9)V99  COMP-3.
001470 01  WS-Save-Sub              PIC 99    COMP  VALUE ZERO.
001480*>
001490 PROCEDURE DIVISION.
001500*>*******************
001510*>
001520 AA000-MAIN                  SECTION.
001530*>**********************************
001540     PERFORM  AA005-READ-HEADER.
001550     PERFORM  AA020-LOAD-Q-PERIODS.
001560     PERFORM  AA025-LOAD-P-PERIODS.
001570     PERFORM  AA030-LOAD-K-PERIODS.
001580     PERFORM  AA040-LOAD-TRANSACTIONS.
001590*>
001595     MOVE     RR-Age       TO WS-Call-Age.
001596     MOVE     RR-Wage      TO WS-Call-Wage.
001597     MOVE     RR-Inflation TO WS-Call-Inflation.
001598*>
001600     CALL     "PY230" USING WS-Call-Age
001610                           WS-Call-Wage
001620                           WS-Call-Inflation
001630                           WS-Rate
001640                           "Y"
001650                           WS-Q-Period-Table
001660                           WS-P-Period-Table
001670                           WS-K-Period-Table
001680                           WS-Txn-List-Table
001690                           WS-Call-Total-Amount
001700                           WS-Call-Total-Ceiling
001710                           WS-Saving-Table.
001715*>
001716     MOVE     WS-Call-Total-Amount  TO RS-Total-Txn-Amount.
001717     MOVE     WS-Call-Total-Ceiling TO RS-Total-Ceiling.
001720*>
001730     PERFORM  AA060-WRITE-SAVINGS.
001740     PERFORM  AA070-WRITE-SUMMARY.
001750     DISPLAY  "PY220 - K-PERIODS WRITTEN = " WS-Saving-Count.
001760     GOBACK.
001770*>
001780 AA000-EXIT.  EXIT SECTION.
001790*>
001800 AA005-READ-HEADER           SECTION.
001810*>*********************************
001820     OPEN     INPUT  RETREQ-FILE.
001830     IF       RETREQ-STATUS NOT = "00"
001840              DISPLAY SY010 " RETREQ " RETREQ-STATUS
001850              DISPLAY SY001
001860              MOVE 1 TO RETURN-CODE
001870              GOBACK
001880     END-IF.
001890*>
001900     READ     RETREQ-FILE INTO PY-Returns-Request-Record.
001910     IF       RETREQ-STATUS NOT = "00"
001920              DISPLAY SY011 " RETREQ " RETREQ-STATUS
001930              CLOSE   RETREQ-FILE
001940              MOVE 1 TO RETURN-CODE
001950              GOBACK
001960     END-IF.
001970     CLOSE    RETREQ-FILE.
001980*>
001990 AA005-EXIT.  EXIT SECTION.
002000*>
002010 AA020-LOAD-Q-PERIODS        SECTION.
002020*>*********************************
002030     MOVE     ZERO TO WS-Q-Count.
002040     MOVE     "N"  TO WS-Eof-Switch.
002050     OPEN     INPUT  QPERIOD-FILE.
002060     IF       QPERIOD-STATUS NOT = "00"
002070              DISPLAY SY010 " QPERIOD " QPERIOD-STATUS
002080              DISPLAY SY001
002090              MOVE 1 TO RETURN-CODE
002100              GOBACK
002110     END-IF.
002120     PERFORM  AA021-LOAD-ONE-Q-PERIOD UNTIL WS-EOF.
002130     CLOSE    QPERIOD-FILE.
002140*>
002150 AA020-EXIT.  EXIT SECTION.
002160*>
002170 AA021-LOAD-ONE-Q-PERIOD     SECTION.
002180*>*********************************
002190     READ     QPERIOD-FILE INTO PY-Period-Q-Record
002200              AT END
002210                       SET  WS-Eof TO TRUE
002220                       GO   TO AA021-EXIT
002230     END-READ.
002240     IF       QPERIOD-STATUS NOT = "00"
002250              DISPLAY SY011 " QPERIOD " QPERIOD-STATUS
002260              SET     WS-Eof TO TRUE
002270              GO      TO AA021-EXIT
002280     END-IF.
002290*>
002300     IF       WS-Q-Count < 50
002310              ADD  1 TO WS-Q-Count
002320              MOVE Q-Start TO WS-Q-Tbl-Start (WS-Q-Count)
002330              MOVE Q-End   TO WS-Q-Tbl-End   (WS-Q-Count)
002340              MOVE Q-Fixed TO WS-Q-Tbl-Fixed  (WS-Q-Count)
002350     END-IF.
002360*>
002370 AA021-EXIT.  EXIT SECTION.
002380*>
002390 AA025-LOAD-P-PERIODS        SECTION.
002400*>*********************************
002410     MOVE     ZERO TO WS-P-Count.
002420     MOVE     "N"  TO WS-Eof-Switch.
002430     OPEN     INPUT  PPERIOD-FILE.
002440     IF       PPERIOD-STATUS NOT = "00"
002450              DISPLAY SY010 " PPERIOD " PPERIOD-STATUS
002460              DISPLAY SY001
002470              MOVE 1 TO RETURN-CODE
002480              GOBACK
002490     END-IF.
002500     PERFORM  AA026-LOAD-ONE-P-PERIOD UNTIL WS-EOF.
002510     CLOSE    PPERIOD-FILE.
002520*>
002530 AA025-EXIT.  EXIT SECTION.
002540*>
002550 AA026-LOAD-ONE-P-PERIOD     SECTION.
002560*>*********************************
002570     READ     PPERIOD-FILE INTO PY-Period-P-Record
002580              AT END
002590                       SET  WS-Eof TO TRUE
002600                       GO   TO AA026-EXIT
002610     END-READ.
002620     IF       PPERIOD-STATUS NOT = "00"
002630              DISPLAY SY011 " PPERIOD " PPERIOD-STATUS
002640              SET     WS-Eof TO TRUE
002650              GO      TO AA026-EXIT
002660     END-IF.
002670*>
002680     IF       WS-P-Count < 50
002690              ADD  1 TO WS-P-Count
002700              MOVE P-Start TO WS-P-Tbl-Start (WS-P-Count)
002710              MOVE P-End   TO WS-P-Tbl-End   (WS-P-Count)
002720              MOVE P-Extra TO WS-P-Tbl-Extra  (WS-P-Count)
002730     END-IF.
002740*>
002750 AA026-EXIT.  EXIT SECTION.
002760*>
002770 AA030-LOAD-K-PERIODS        SECTION.
002780*>*********************************
002790     MOVE     ZERO TO WS-K-Count.
002800     MOVE     "N"  TO WS-Eof-Switch.
002810     OPEN     INPUT  KPERIOD-FILE.
002820     IF       KPERIOD-STATUS NOT = "00"
002830              DISPLAY SY010 " KPERIOD " KPERIOD-STATUS
002840              DISPLAY SY001
002850              MOVE 1 TO RETURN-CODE
002860              GOBACK
002870     END-IF.
002880     PERFORM  AA031-LOAD-ONE-K-PERIOD UNTIL WS-EOF.
002890     CLOSE    KPERIOD-FILE.
002900*>
002910 AA030-EXIT.  EXIT SECTION.
002920*>
002930 AA031-LOAD-ONE-K-PERIOD     SECTION.
002940*>*********************************
002950     READ     KPERIOD-FILE INTO PY-Period-K-Record
002960              AT END
002970                       SET  WS-Eof TO TRUE
002980                       GO   TO AA031-EXIT
002990     END-READ.
003000     IF       KPERIOD-STATUS NOT = "00"
003010              DISPLAY SY011 " KPERIOD " KPERIOD-STATUS
003020              SET     WS-Eof TO TRUE
003030              GO      TO AA031-EXIT
003040     END-IF.
003050*>
003060     IF       WS-K-Count < 50
003070              ADD  1 TO WS-K-Count
003080              MOVE K-Start TO WS-K-Tbl-Start (WS-K-Count)
003090              MOVE K-End   TO WS-K-Tbl-End   (WS-K-Count)
003100     END-IF.
003110*>
003120 AA031-EXIT.  EXIT SECTION.
003130*>
003140 AA040-LOAD-TRANSACTIONS     SECTION.
003150*>*********************************
003160*> Date + amount only - ceiling/remnant on the candidate file are
003170*> recomputed inside PY230, never trusted here.
003180*>
003190     MOVE     ZERO TO WS-Txn-List-Count.
003200     MOVE     "N"  TO WS-Eof-Switch.
003210     OPEN     INPUT  TXNCAND-FILE.
003220     IF       TXNCAND-STATUS NOT = "00"
003230              DISPLAY SY010 " TXNCAND " TXNCAND-STATUS
003240              DISPLAY SY001
003250              MOVE 1 TO RETURN-CODE
003260              GOBACK
003270     END-IF.
003280     PERFORM  AA041-LOAD-ONE-TRANSACTION UNTIL WS-EOF.
003290     CLOSE    TXNCAND-FILE.
003300*>
003310 AA040-EXIT.  EXIT SECTION.
003320*>
003330 AA041-LOAD-ONE-TRANSACTION  SECTION.
003340*>*********************************
003350     READ     TXNCAND-FILE INTO PY-Txn-Candidate-Record
003360              AT END
003370                       SET  WS-Eof TO TRUE
003380                       GO   TO AA041-EXIT
003390     END-READ.
003400     IF       TXNCAND-STATUS NOT = "00"
003410              DISPLAY SY011 " TXNCAND " TXNCAND-STATUS
003420              SET     WS-Eof TO TRUE
003430              GO      TO AA041-EXIT
003440     END-IF.
003450*>
003460     IF       TC-Amount < ZERO
003470              GO   TO AA041-EXIT
003480     END-IF.
003490     IF       WS-Txn-List-Count < 2000
003500              ADD  1 TO WS-Txn-List-Count
003510              MOVE TC-Date   TO WS-Txn-List-Date   (WS-Txn-List-Count)
003520              MOVE TC-Amount TO WS-Txn-List-Amount (WS-Txn-List-Count)
003530     END-IF.
003540*>
003550 AA041-EXIT.  EXIT SECTION.
003560*>
003570 AA060-WRITE-SAVINGS         SECTION.
003580*>*********************************
003590     OPEN     OUTPUT SAVINGS-FILE.
003600     IF       SAVINGS-STATUS NOT = "00"
003610              DISPLAY SY012 " SAVINGS " SAVINGS-STATUS
003620              DISPLAY SY001
003630              MOVE 1 TO RETURN-CODE
003640              GOBACK
003650     END-IF.
003660*>
003670     MOVE     ZERO TO WS-Save-Sub.
003680     PERFORM  AA061-WRITE-ONE-SAVING
003690              VARYING WS-Save-Sub FROM 1 BY 1
003700              UNTIL   WS-Save-Sub > WS-Saving-Count.
003710     CLOSE    SAVINGS-FILE.
003720*>
003730 AA060-EXIT.  EXIT SECTION.
003740*>
003750 AA061-WRITE-ONE-SAVING      SECTION.
003760*>*********************************
003770     MOVE     WS-Sav-Tbl-Start       (WS-Save-Sub) TO SV-Start.
003780     MOVE     WS-Sav-Tbl-End         (WS-Save-Sub) TO SV-End.
003790     MOVE     WS-Sav-Tbl-Amount      (WS-Save-Sub) TO SV-Amount.
003800     MOVE     WS-Sav-Tbl-Profit      (WS-Save-Sub) TO SV-Profit.
003810     MOVE     WS-Sav-Tbl-Tax-Benefit (WS-Save-Sub) TO SV-Tax-Benefit.
003820     WRITE    SAVINGS-OUT-RECORD FROM PY-Saving-Record.
003830     IF       SAVINGS-STATUS NOT = "00"
003840              DISPLAY SY012 " SAVINGS " SAVINGS-STATUS
003850     END-IF.
003860*>
003870 AA061-EXIT.  EXIT SECTION.
003880*>
003890 AA070-WRITE-SUMMARY         SECTION.
003900*>*********************************
003910     OPEN     OUTPUT RETSUMM-FILE.
003920     IF       RETSUMM-STATUS NOT = "00"
003930              DISPLAY SY012 " RETSUMM " RETSUMM-STATUS
003940              DISPLAY SY001
003950              MOVE 1 TO RETURN-CODE
003960              GOBACK
003970     END-IF.
003980*>
003990     WRITE    RETSUMM-OUT-RECORD FROM PY-Returns-Response-Record.
004000     IF       RETSUMM-STATUS NOT = "00"
004010              DISPLAY SY012 " RETSUMM " RETSUMM-STATUS
004020     END-IF.
004030     CLOSE    RETSUMM-FILE.
004040*>
004050 AA070-EXIT.  EXIT SECTION.
004060*>
