000100*>*******************************************
000200*>                                          *
000300*>   Working Storage - Candidate Txn List    *
000400*>     For The Returns Projection Unit       *
000500*>                                          *
000600*>   Date + amount only - ceiling/remnant    *
000700*>   are recomputed by PY230, never trusted  *
000800*>*******************************************
000900*>
001000*> 09/02/26 vbc - Created for Savings Planner Phase 1 - returns
001100*>                projection (PY220/PY225/PY230).
001200*>
001300 01  WS-Txn-List-Table.
001400     03  WS-Txn-List-Count     PIC 9(7)  COMP  VALUE ZERO.
001450     03  FILLER                PIC X(1)  VALUE SPACE.
001500     03  WS-Txn-List-Entry     OCCURS 2000 TIMES.
001600         05  WS-Txn-List-Date      PIC X(19).
001700         05  WS-Txn-List-Amount    PIC S9(9)V99  COMP-3.
001750         05  FILLER                PIC X(1)  VALUE SPACE.
001800*>
