000100*>*******************************************
000200*>                                          *
000300*>   Working Storage - Per-Run Saving Table *
000400*>     Built By PY230, Written By PY220/225 *
000500*>                                          *
000600*>*******************************************
000700*>
000800*> One entry per K-period, same order as WS-K-Period-Table - passed
000900*> across the PY230 CALL interface both ways: the driver clears the
001000*> count before the CALL, PY230 fills it, the driver then writes one
001100*> SAVINGS.OUT record per entry.
001200*>
001300*> 10/02/26 vbc - Split out of wspyret.cob so PY230's LINKAGE SECTION
001400*>                only brings in the one record it actually links -
001500*>                REQ SSP-021.
001600*>
001700 01  WS-Saving-Table.
001800     03  WS-Saving-Count       PIC 99    COMP  VALUE ZERO.
001900     03  FILLER                PIC X      VALUE SPACE.
002000     03  WS-Saving-Entry       OCCURS 50 TIMES.
002100         05  WS-Sav-Tbl-Start       PIC X(19).
002200         05  WS-Sav-Tbl-End         PIC X(19).
002300         05  WS-Sav-Tbl-Amount      PIC S9(9)V99  COMP-3.
002400         05  WS-Sav-Tbl-Profit      PIC S9(9)V99  COMP-3.
002500         05  WS-Sav-Tbl-Tax-Benefit PIC S9(9)V99  COMP-3.
002600         05  FILLER                 PIC X         VALUE SPACE.
002700*>
