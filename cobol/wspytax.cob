000100*>*******************************************
000200*>                                          *
000300*>  Indian Income-Tax Slab Table            *
000400*>   (Annual Income Basis) - PY230 Only     *
000500*>                                          *
000600*>*******************************************
000700*>
000800*> Compile-time constant table, not caller-supplied data - lives in
000900*> PY230's own WORKING-STORAGE and is loaded once per CALL by
001000*> AA010-INIT, never routed through the LINKAGE SECTION.
001100*>
001200*> 0 - 700,000 carries rate zero and is never charged; it is kept in
001300*> the table purely so BB080-Compute-Tax can loop uniformly across
001400*> all 5 bands with no special-case test.
001500*>
001600*> 10/02/26 vbc - Split out of wspyret.cob - REQ SSP-021 raised when
001700*>                the table turned up unlinked and unloaded in PY230's
001800*>                CALL interface; it never belonged on that interface.
001900*>
002000 01  WS-Tax-Slab-Table.
002100     03  WS-Tax-Slab          OCCURS 5 TIMES.
002200         05  WS-Tax-Slab-Lower    PIC 9(9)V99  COMP-3.
002300         05  WS-Tax-Slab-Rate     PIC 99V99    COMP-3.
002400         05  FILLER               PIC X        VALUE SPACE.
002500*>
002600 01  WS-Tax-Slab-Values        VALUE ZERO.
002700     03  FILLER                PIC 9(9)V99  COMP-3  VALUE 0.
002800     03  FILLER                PIC 99V99    COMP-3  VALUE 0.00.
002900     03  FILLER                PIC 9(9)V99  COMP-3  VALUE 700000.
003000     03  FILLER                PIC 99V99    COMP-3  VALUE 10.00.
003100     03  FILLER                PIC 9(9)V99  COMP-3  VALUE 1000000.
003200     03  FILLER                PIC 99V99    COMP-3  VALUE 15.00.
003300     03  FILLER                PIC 9(9)V99  COMP-3  VALUE 1200000.
003400     03  FILLER                PIC 99V99    COMP-3  VALUE 20.00.
003500     03  FILLER                PIC 9(9)V99  COMP-3  VALUE 1500000.
003600     03  FILLER                PIC 99V99    COMP-3  VALUE 30.00.
003700 01  WS-Tax-Slab-Redef REDEFINES WS-Tax-Slab-Values
003800                                 PIC X(60).
003900 01  WS-Tax-Slab-Init  REDEFINES WS-Tax-Slab-Values.
004000     03  WS-Tax-Slab-Init-Entry    OCCURS 5 TIMES.
004100         05  WS-Tax-Slab-Init-Lower    PIC 9(9)V99  COMP-3.
004200         05  WS-Tax-Slab-Init-Rate     PIC 99V99    COMP-3.
004300*>
