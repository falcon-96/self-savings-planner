000010*>****************************************************************
000020*>                                                               *
000030*>    Savings Planner - Validate Transactions (Filter, K-Tagged) *
000040*>                                                               *
000050*>****************************************************************
000060*>
000070 IDENTIFICATION          DIVISION.
000080*>================================
000090*>
000100 PROGRAM-ID.          PY211.
000110 AUTHOR.              V B COEN.
000120 INSTALLATION.        APPLEWOOD COMPUTERS.
000130 DATE-WRITTEN.        05/03/1990.
000140 DATE-COMPILED.
000150 SECURITY.            COPYRIGHT (C) 1990-2026 AND LATER, VINCENT BRYAN
000160     COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.  SEE THE
000170     FILE COPYING FOR DETAILS.
000180*>**
000190*>    Remarks.          Filter - same wage validation as PY210, but
000200*>                      first loads the K-period calendar so each
000210*>                      valid transaction is tagged whether or not it
000220*>                      falls inside a reporting/bucketing period.
000230*>**
000240*>    Version.          See Prog-Name in WS.
000250*>**
000260*>    Called Modules.   PY215 - validate one candidate record.
000270*>**
000280*>    Functions Used.   None.
000290*>**
000300*>    Files Used.
000310*>                      RETREQ.DAT     Wage header (in).
000320*>                      KPERIOD.DAT    K-period calendar (in).
000330*>                      TXNCAND.DAT    Txn candidates (in).
000340*>                      VALIDTXN.OUT   Valid txns (out).
000350*>                      INVALIDTXN.OUT Invalid txns (out).
000360*>**
000370*>    Error Messages Used.
000380*> System Wide:
000390*>                      SY010, SY011, SY012.
000400*>**
000410*> Changes:
000420*> 05/03/1990 vbc - 1.0.00 Created - split off PY210 once the reporting
000430*>                  team asked for a K-period flag on valid records.
000440*> 14/07/1992 jts -    .01 K-period table load status checked, used to
000450*>                  silently run with zero periods on a bad read.
000460*> 15/01/1994 vbc -    .02 Duplicate check pulled out into the shared
000470*>                  PY215 core, was duplicated here and in PY210.
000480*> 11/11/1998 vbc -    .03 Y2K: date is a 19 char text stamp already -
000490*>                  checked, nothing to change.
000500*> 19/09/2006 vbc -    .04 Converted to GnuCOBOL, Report Writer dropped
000510*>                  in favour of the flat VALIDTXN/INVALIDTXN layout.
000520*> 06/02/2026 vbc - 1.1.00 Rebuilt into the Self Savings Planner batch
000530*>                  suite - REQ SSP-014.
000540*>
000550*>*************************************************************************
000560*> Copyright Notice - see COPYING.  Applewood Computers Savings Planner,
000570*> Copyright (c) Vincent B Coen, 1990-2026 and later.
000580*>*************************************************************************
000590*>
000600 ENVIRONMENT             DIVISION.
000610*>================================
000620*>
000630 CONFIGURATION           SECTION.
000640 SPECIAL-NAMES.
000650     C01 IS TOP-OF-FORM.
000660*>
000670 INPUT-OUTPUT            SECTION.
000680 FILE-CONTROL.
000690     SELECT  RETREQ-FILE    ASSIGN TO RETREQ
000700             ORGANIZATION   LINE SEQUENTIAL
000710             FILE STATUS    RETREQ-STATUS.
000720*>
000730     SELECT  KPERIOD-FILE   ASSIGN TO KPERIOD
000740             ORGANIZATION   LINE SEQUENTIAL
000750             FILE STATUS    KPERIOD-STATUS.
000760*>
000770     SELECT  TXNCAND-FILE   ASSIGN TO TXNCAND
000780             ORGANIZATION   LINE SEQUENTIAL
000790             FILE STATUS    TXNCAND-STATUS.
000800*>
000810     SELECT  VALIDTXN-FILE  ASSIGN TO VALIDTXN
000820             ORGANIZATION   LINE SEQUENTIAL
000830             FILE STATUS    VALIDTXN-STATUS.
000840*>
000850     SELECT  INVALIDTXN-FILE  ASSIGN TO INVALTXN
000860             ORGANIZATION   LINE SEQUENTIAL
000870             FILE STATUS    INVALIDTXN-STATUS.
000880*>
000890 DATA                    DIVISION.
000900*>================================
000910*>
000920 FILE                    SECTION.
000930*>
000940 FD  RETREQ-FILE.
000950 01  RETREQ-IN-RECORD         PIC X(25).
000960*>
000970 FD  KPERIOD-FILE.
000980 01  KPERIOD-IN-RECORD        PIC X(39).
000990*>
001000 FD  TXNCAND-FILE.
001010 01  TXNCAND-IN-RECORD        PIC X(58).
001020*>
001030 FD  VALIDTXN-FILE.
001040 01  VALIDTXN-OUT-RECORD      PIC X(57).
001050*>
001060 FD  INVALIDTXN-FILE.
001070 01  INVALIDTXN-OUT-RECORD    PIC X(92).
001080*>
001090 WORKING-STORAGE SECTION.
001100*>-----------------------
001110 77  PROG-NAME                PIC X(15)  VALUE "PY211 (1.1.00)".
001120*>
001130 01  WS-Data.
001140     03  RETREQ-STATUS        PIC XX     VALUE ZERO.
001150     03  KPERIOD-STATUS       PIC XX     VALUE ZERO.
001160     03  TXNCAND-STATUS       PIC XX     VALUE ZERO.
001170     03  VALIDTXN-STATUS      PIC XX     VALUE ZERO.
001180     03  INVALIDTXN-STATUS    PIC XX     VALUE ZERO.
001190     03  WS-Eof-Switch        PIC X      VALUE "N".
001200         88  WS-Eof           VALUE "Y".
001210     03  WS-K-Eof-Switch      PIC X      VALUE "N".
001220         88  WS-K-Eof         VALUE "Y".
001230     03  WS-Wage-Bad-Switch   PIC X      VALUE "N".
001240         88  WS-Wage-Bad      VALUE "Y".
001245     03  FILLER               PIC X      VALUE SPACE.
001250*>
001260 COPY "wspywork.cob".
001270 COPY "wspytxn.cob".
001280 COPY "wspyval.cob".
001290 COPY "wspyqkp.cob".
001300 COPY "wspysen.cob".
001310*>
001320 01  WS-Wage                  PIC S9(9)V99  COMP-3  VALUE ZERO.
001330 01  WS-Valid-Sum             PIC S9(9)V99  COMP-3  VALUE ZERO.
001340 01  WS-Result-Flag           PIC X.
001350     88  WS-Result-Valid      VALUE "V".
001360     88  WS-Result-Invalid    VALUE "I".
001370*>
001380 PROCEDURE DIVISION.
001390*>*******************
001400*>
001410 AA000-MAIN                  SECTION.
001420*>**********************************
001430     PERFORM  AA005-READ-WAGE.
001440     IF       WS-Wage-Bad
001450              PERFORM  AA008-REJECT-WHOLE-BATCH
001460     ELSE
001470              PERFORM  AA020-LOAD-K-PERIODS
001480              PERFORM  AA010-OPEN-TXN-FILES
001490              PERFORM  AA050-VALIDATE-TRANSACTIONS UNTIL WS-EOF
001500              PERFORM  AA090-CLOSE-TXN-FILES
001510     END-IF.
001520     DISPLAY  "PY211 - VALID = " WS-Rec-Cnt " REJECTED = " WS-Rej-Cnt.
001530     GOBACK.
001540*>
001550 AA000-EXIT.  EXIT SECTION.
001560*>
001570 AA005-READ-WAGE             SECTION.
001580*>*********************************
001590     OPEN     INPUT  RETREQ-FILE.
001600     IF       RETREQ-STATUS NOT = "00"
001610              DISPLAY SY010 " RETREQ " RETREQ-STATUS
001620              DISPLAY SY001
001630              MOVE 1 TO RETURN-CODE
001640              GOBACK
001650     END-IF.
001660*>
001670     READ     RETREQ-FILE INTO PY-Returns-Request-Record.
001680     IF       RETREQ-STATUS NOT = "00"
001690              DISPLAY SY011 " RETREQ " RETREQ-STATUS
001700              CLOSE   RETREQ-FILE
001710              MOVE 1 TO RETURN-CODE
001720              GOBACK
001730     END-IF.
001740     CLOSE    RETREQ-FILE.
001750*>
001760     MOVE     RR-Wage  TO WS-Wage.
001770     IF       WS-Wage < ZERO
001780              SET  WS-Wage-Bad TO TRUE
001790     END-IF.
001800*>
001810 AA005-EXIT.  EXIT SECTION.
001820*>
001830 AA008-REJECT-WHOLE-BATCH    SECTION.
001840*>*********************************
001850*> Wage itself is invalid - the whole batch is rejected with one
001860*> record, the candidate file is never even opened.
001870*>
001880     OPEN     OUTPUT INVALIDTXN-FILE.
001890     IF       INVALIDTXN-STATUS NOT = "00"
001900              DISPLAY SY012 " INVALTXN " INVALIDTXN-STATUS
001910              DISPLAY SY001
001920              MOVE 1 TO RETURN-CODE
001930              GOBACK
001940     END-IF.
001950*>
001960     MOVE     SPACES TO IT-Date.
001970     MOVE     WS-Wage TO IT-Amount.
001980     MOVE     "Wage must be >= 0" TO IT-Message.
001990     WRITE    INVALIDTXN-OUT-RECORD FROM PY-Invalid-Txn-Record.
002000     ADD      1 TO WS-Rej-Cnt.
002010     CLOSE    INVALIDTXN-FILE.
002020*>
002030 AA008-EXIT.  EXIT SECTION.
002040*>
002050 AA020-LOAD-K-PERIODS        SECTION.
002060*>*********************************
002070*> Whole K-period calendar read into WS-K-Period-Table before the
002080*> first candidate is looked at - matches the upstream linear List<>
002090*> scan, no inherent key order on KPERIOD.DAT.
002100*>
002110     MOVE     ZERO TO WS-K-Count.
002120     OPEN     INPUT  KPERIOD-FILE.
002130     IF       KPERIOD-STATUS NOT = "00"
002140              DISPLAY SY010 " KPERIOD " KPERIOD-STATUS
002150              DISPLAY SY001
002160              MOVE 1 TO RETURN-CODE
002170              GOBACK
002180     END-IF.
002190*>
002200     PERFORM  AA021-LOAD-ONE-K-PERIOD UNTIL WS-K-EOF.
002210     CLOSE    KPERIOD-FILE.
002220*>
002230 AA020-EXIT.  EXIT SECTION.
002240*>
002250 AA021-LOAD-ONE-K-PERIOD     SECTION.
002260*>*********************************
002270     READ     KPERIOD-FILE INTO PY-Period-K-Record
002280              AT END
002290                       SET  WS-K-Eof TO TRUE
002300                       GO   TO AA021-EXIT
002310     END-READ.
002320     IF       KPERIOD-STATUS NOT = "00"
002330              DISPLAY SY011 " KPERIOD " KPERIOD-STATUS
002340              SET     WS-K-Eof TO TRUE
002350              GO      TO AA021-EXIT
002360     END-IF.
002370*>
002380     IF       WS-K-Count < 50
002390              ADD  1 TO WS-K-Count
002400              MOVE K-Start TO WS-K-Tbl-Start (WS-K-Count)
002410              MOVE K-End   TO WS-K-Tbl-End   (WS-K-Count)
002420     END-IF.
002430*>
002440 AA021-EXIT.  EXIT SECTION.
002450*>
002460 AA010-OPEN-TXN-FILES        SECTION.
002470*>*********************************
002480     OPEN     INPUT  TXNCAND-FILE.
002490     IF       TXNCAND-STATUS NOT = "00"
002500              DISPLAY SY010 " TXNCAND " TXNCAND-STATUS
002510              DISPLAY SY001
002520              MOVE 1 TO RETURN-CODE
002530              GOBACK
002540     END-IF.
002550*>
002560     OPEN     OUTPUT VALIDTXN-FILE.
002570     IF       VALIDTXN-STATUS NOT = "00"
002580              DISPLAY SY012 " VALIDTXN " VALIDTXN-STATUS
002590              DISPLAY SY001
002600              CLOSE   TXNCAND-FILE
002610              MOVE 1 TO RETURN-CODE
002620              GOBACK
002630     END-IF.
002640*>
002650     OPEN     OUTPUT INVALIDTXN-FILE.
002660     IF       INVALIDTXN-STATUS NOT = "00"
002670              DISPLAY SY012 " INVALTXN " INVALIDTXN-STATUS
002680              DISPLAY SY001
002690              CLOSE   TXNCAND-FILE
002700              CLOSE   VALIDTXN-FILE
002710              MOVE 1 TO RETURN-CODE
002720              GOBACK
002730     END-IF.
002740*>
002750 AA010-EXIT.  EXIT SECTION.
002760*>
002770 AA050-VALIDATE-TRANSACTIONS SECTION.
002780*>*********************************
002790     READ     TXNCAND-FILE INTO PY-Txn-Candidate-Record
002800              AT END
002810                       SET  WS-Eof TO TRUE
002820                       GO   TO AA050-EXIT
002830     END-READ.
002840     IF       TXNCAND-STATUS NOT = "00"
002850              DISPLAY SY011 " TXNCAND " TXNCAND-STATUS
002860              SET     WS-Eof TO TRUE
002870              GO      TO AA050-EXIT
002880     END-IF.
002890*>
002900     CALL     "PY215" USING WS-Wage
002910                           PY-Txn-Candidate-Record
002920                           WS-K-Period-Table
002930                           WS-Seen-Table
002940                           WS-Valid-Sum
002950                           WS-Result-Flag
002960                           PY-Valid-Txn-Record
002970                           PY-Invalid-Txn-Record.
002980*>
002990     IF       WS-Result-Valid
003000              WRITE  VALIDTXN-OUT-RECORD FROM PY-Valid-Txn-Record
003010              IF     VALIDTXN-STATUS NOT = "00"
003020                     DISPLAY SY012 " VALIDTXN " VALIDTXN-STATUS
003030                     SET     WS-Eof TO TRUE
003040                     GO      TO AA050-EXIT
003050              END-IF
003060              ADD    1 TO WS-Rec-Cnt
003070     ELSE
003080              WRITE  INVALIDTXN-OUT-RECORD FROM PY-Invalid-Txn-Record
003090              IF     INVALIDTXN-STATUS NOT = "00"
003100                     DISPLAY SY012 " INVALTXN " INVALIDTXN-STATUS
003110                     SET     WS-Eof TO TRUE
003120                     GO      TO AA050-EXIT
003130              END-IF
003140              ADD    1 TO WS-Rej-Cnt
003150     END-IF.
003160*>
003170 AA050-EXIT.  EXIT SECTION.
003180*>
003190 AA090-CLOSE-TXN-FILES       SECTION.
003200*>*********************************
003210     CLOSE    TXNCAND-FILE
003220              VALIDTXN-FILE
003230              INVALIDTXN-FILE.
003240*>
003250 AA090-EXIT.  EXIT SECTION.
003260*>
