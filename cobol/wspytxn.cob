000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Txn Candidate      *
000400*>           And Enriched Txn Files          *
000500*>                                          *
000600*>     No key - read/written in input order  *
000700*>*******************************************
000800*>  TXNCAND.DAT   record = 58 bytes (3 single space separators).
000900*>  ENRICHED.OUT  record = 55 bytes nominal, padded to 56.
001000*>
001100*> THESE FIELD DEFINITIONS MAY NEED CHANGING
001200*>
001300*> 09/02/26 vbc - Created for Savings Planner Phase 1 - round-up/remnant.
001400*>
001500 01  PY-Txn-Candidate-Record.
001600     03  TC-Date               PIC X(19).
001700     03  FILLER                PIC X      VALUE SPACE.
001800     03  TC-Amount             PIC S9(9)V99  SIGN LEADING SEPARATE.
001900     03  FILLER                PIC X      VALUE SPACE.
002000     03  TC-Ceiling            PIC S9(9)V99  SIGN LEADING SEPARATE.
002100     03  FILLER                PIC X      VALUE SPACE.
002200     03  TC-Remnant            PIC S9(9)V99  SIGN LEADING SEPARATE.
002300*>
002400 01  PY-Enriched-Txn-Record.
002500     03  ET-Date               PIC X(19).
002600     03  ET-Amount             PIC S9(9)V99  SIGN LEADING SEPARATE.
002700     03  ET-Ceiling            PIC S9(9)V99  SIGN LEADING SEPARATE.
002800     03  ET-Remnant            PIC S9(9)V99  SIGN LEADING SEPARATE.
002900     03  FILLER                PIC X      VALUE SPACE.  *> pad, see header.
003000*>
