000010*>****************************************************************
000020*>                                                               *
000030*>      Savings Planner - Validate One Candidate (Called Core)   *
000040*>                                                               *
000050*>****************************************************************
000060*>
000070 IDENTIFICATION          DIVISION.
000080*>================================
000090*>
000100 PROGRAM-ID.          PY215.
000110 AUTHOR.              V B COEN.
000120 INSTALLATION.        APPLEWOOD COMPUTERS.
000130 DATE-WRITTEN.        11/09/1986.
000140 DATE-COMPILED.
000150 SECURITY.            COPYRIGHT (C) 1986-2026 AND LATER, VINCENT BRYAN
000160     COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.  SEE THE
000170     FILE COPYING FOR DETAILS.
000180*>**
000190*>    Remarks.          Shared validation core CALLed by both the
000200*>                      plain validator (PY210) and the filter
000210*>                      (PY211) drivers - one candidate record in,
000220*>                      one VALID or INVALID record out, running
000230*>                      valid-sum and seen-table updated in place.
000240*>                      This is the one module the two drivers must
000250*>                      NOT fork logic away from - see PY003 log.
000260*>**
000270*>    Version.          See Prog-Name in WS.
000280*>**
000290*>    Called Modules.   None.
000300*>**
000310*>    Functions Used.   None.
000320*>**
000330*>    Files Used.       None - pure CALLed working-storage module.
000340*>**
000350*>    Error Messages Used.  None - caller reports, this module only
000360*>                          sets LK-Result-Flag and the message text.
000370*>**
000380*> Changes:
000390*> 11/09/1986 vbc - 1.0.00 Created - pulled the duplicate / ceiling
000400*>                  checks that used to be inline in the old PY003
000410*>                  validation job into one common module.
000420*> 28/02/1988 vbc -    .01 Added wage-exceeded running total check -
000430*>                  was missing, club members were being let through
000440*>                  over the weekly cap.
000450*> 16/07/1990 jts -    .02 Message text widened to 60 chars to match
000460*>                  the new INVALIDTXN layout.
000470*> 09/12/1992 vbc -    .03 Seen-table now passed by the caller, was a
000480*>                  local table that silently overflowed on re-runs.
000490*> 04/04/1994 mab -    .04 Ceiling/remnant tolerance removed - we hold
000500*>                  fixed decimal here, not floating point, so an
000510*>                  exact compare is correct (see REQ note in file).
000520*> 17/02/1997 vbc - 1.1.00 Re-sequenced, no logic change.
000530*> 11/11/1998 vbc -    .05 Y2K: date is a 19 char text stamp carrying
000540*>                  a 4 digit year already - nothing to change.
000550*> 08/03/2007 vbc -    .06 Converted to GnuCOBOL.
000560*> 06/02/2026 vbc - 1.2.00 Rebuilt into the Self Savings Planner batch
000570*>                  suite - REQ SSP-014.  K-period tagging added for
000580*>                  the new /filter entry point.
000590*>
000600*>*************************************************************************
000610*> Copyright Notice - see COPYING.  Applewood Computers Savings Planner,
000620*> Copyright (c) Vincent B Coen, 1986-2026 and later.
000630*>*************************************************************************
000640*>
000650 ENVIRONMENT             DIVISION.
000660*>================================
000670*>
000680 CONFIGURATION           SECTION.
000690 SPECIAL-NAMES.
000700     C01 IS TOP-OF-FORM.
000710*>
000720 DATA                    DIVISION.
000730*>================================
000740*>
000750 WORKING-STORAGE SECTION.
000760*>-----------------------
000770 77  PROG-NAME                PIC X(15)  VALUE "PY215 (1.2.00)".
000780*>
000790 COPY "wspywork.cob".
000800*>
000810 01  WS-Expected.
000820     03  WS-Exp-Quotient      PIC S9(7)   COMP-3.
000830     03  WS-Exp-Remainder     PIC S9(9)V99 COMP-3.
000840     03  WS-Exp-Ceiling       PIC S9(9)V99 COMP-3.
000850     03  WS-Exp-Remnant       PIC S9(9)V99 COMP-3.
000855     03  FILLER               PIC X       VALUE SPACE.
000860*>
000870 01  WS-Seen-Sub               PIC 9(7)  COMP  VALUE ZERO.
000880 01  WS-Found-Dup              PIC X          VALUE "N".
000890     88  WS-Found-Dup-Yes      VALUE "Y".
000900*>
000910 LINKAGE SECTION.
000920*>***************
000930*>
000940 01  LK-Wage                   PIC S9(9)V99  COMP-3.
000950 COPY "wspytxn.cob".
000960 COPY "wspyqkp.cob".
000970 COPY "wspysen.cob".
000980 01  LK-Valid-Sum              PIC S9(9)V99  COMP-3.
000990 01  LK-Result-Flag            PIC X.
001000     88  LK-Result-Valid       VALUE "V".
001010     88  LK-Result-Invalid     VALUE "I".
001020 COPY "wspyval.cob".
001030*>
001040 PROCEDURE DIVISION USING LK-Wage
001050                          PY-Txn-Candidate-Record
001060                          WS-K-Period-Table
001070                          WS-Seen-Table
001080                          LK-Valid-Sum
001090                          LK-Result-Flag
001100                          PY-Valid-Txn-Record
001110                          PY-Invalid-Txn-Record.
001120*>
001130 AA000-MAIN                  SECTION.
001140*>**********************************
001150     PERFORM  BB010-VALIDATE-ONE-RECORD.
001160     GOBACK.
001170*>
001180 AA000-EXIT.  EXIT SECTION.
001190*>
001200 BB010-VALIDATE-ONE-RECORD   SECTION.
001210*>*********************************
001220*> Rejection checks, in order, first failure wins.  Check 1 (candidate
001230*> itself null) has no COBOL equivalent - a line-sequential READ never
001240*> returns a null record - and is not reachable from this module.
001250*>
001260     IF       TC-Date = SPACES
001270              MOVE     SPACES  TO IT-Date
001280              MOVE     TC-Amount TO IT-Amount
001290              MOVE     "Transaction date must not be null" TO IT-Message
001300              SET      LK-Result-Invalid TO TRUE
001310              GO       TO BB010-EXIT
001320     END-IF.
001330*>
001340     PERFORM  BB015-SCAN-FOR-DUPLICATE.
001350     IF       WS-Found-Dup-Yes
001360              MOVE     TC-Date   TO IT-Date
001370              MOVE     TC-Amount TO IT-Amount
001380              MOVE     "Duplicate transaction detected" TO IT-Message
001390              SET      LK-Result-Invalid TO TRUE
001400              GO       TO BB010-EXIT
001410     END-IF.
001420*>
001430     IF       TC-Amount < ZERO
001440              MOVE     TC-Date   TO IT-Date
001450              MOVE     TC-Amount TO IT-Amount
001460              MOVE     "Amount must be >= 0" TO IT-Message
001470              SET      LK-Result-Invalid TO TRUE
001480              GO       TO BB010-EXIT
001490     END-IF.
001500*>
001510     IF       TC-Amount > LK-Wage
001520              MOVE     TC-Date   TO IT-Date
001530              MOVE     TC-Amount TO IT-Amount
001540              MOVE     "Amount must be <= wage" TO IT-Message
001550              SET      LK-Result-Invalid TO TRUE
001560              GO       TO BB010-EXIT
001570     END-IF.
001580*>
001590     PERFORM  BB020-CHECK-CEILING-REMNANT.
001600     IF       WS-Exp-Ceiling NOT = TC-Ceiling
001610              MOVE     TC-Date   TO IT-Date
001620              MOVE     TC-Amount TO IT-Amount
001630              MOVE     "Ceiling is not accurate according to amount"
001640                                 TO IT-Message
001650              SET      LK-Result-Invalid TO TRUE
001660              GO       TO BB010-EXIT
001670     END-IF.
001680     IF       WS-Exp-Remnant NOT = TC-Remnant
001690              MOVE     TC-Date   TO IT-Date
001700              MOVE     TC-Amount TO IT-Amount
001710              MOVE     "Remnant is not accurate according to ceiling and amount"
001720                                 TO IT-Message
001730              SET      LK-Result-Invalid TO TRUE
001740              GO       TO BB010-EXIT
001750     END-IF.
001760*>
001780     IF       LK-Valid-Sum + TC-Amount > LK-Wage
001790              MOVE     TC-Date   TO IT-Date
001800              MOVE     TC-Amount TO IT-Amount
001810              MOVE     "Total of valid transactions must not exceed wage"
001820                                 TO IT-Message
001830              SET      LK-Result-Invalid TO TRUE
001840              GO       TO BB010-EXIT
001850     END-IF.
001860*>
001870     ADD      TC-Amount TO LK-Valid-Sum.
001880     PERFORM  BB030-IN-K-PERIOD.
001890     MOVE     TC-Date     TO VT-Date.
001900     MOVE     TC-Amount   TO VT-Amount.
001910     MOVE     TC-Ceiling  TO VT-Ceiling.
001920     MOVE     TC-Remnant  TO VT-Remnant.
001930     SET      LK-Result-Valid TO TRUE.
001940*>
001950*> Record this candidate in the seen table for later duplicate checks,
001960*> whether or not the table has room - PY002 log, 09/12/1992.
001970*>
001980     IF       WS-Seen-Count < 2000
001990              ADD  1 TO WS-Seen-Count
002000              MOVE TC-Date   TO WS-Seen-Date (WS-Seen-Count)
002010              MOVE TC-Amount TO WS-Seen-Amount (WS-Seen-Count)
002020     END-IF.
002030*>
002040 BB010-EXIT.  EXIT SECTION.
002050*>
002060 BB015-SCAN-FOR-DUPLICATE    SECTION.
002070*>*********************************
002080     MOVE     "N" TO WS-Found-Dup.
002090     MOVE     ZERO TO WS-Seen-Sub.
002100     PERFORM  BB016-SCAN-ONE-SEEN
002110              VARYING WS-Seen-Sub FROM 1 BY 1
002120              UNTIL   WS-Seen-Sub > WS-Seen-Count
002130              OR      WS-Found-Dup-Yes.
002140*>
002150 BB015-EXIT.  EXIT SECTION.
002160*>
002170 BB016-SCAN-ONE-SEEN         SECTION.
002180*>*********************************
002190     IF       WS-Seen-Date   (WS-Seen-Sub) = TC-Date
002200     AND      WS-Seen-Amount (WS-Seen-Sub) = TC-Amount
002210              SET  WS-Found-Dup-Yes TO TRUE
002220     END-IF.
002230*>
002240 BB016-EXIT.  EXIT SECTION.
002250*>
002260 BB020-CHECK-CEILING-REMNANT SECTION.
002270*>*********************************
002280*> Recompute the expected ceiling/remnant - the supplied values are
002290*> never trusted, per PY003 spec note.  Fixed decimal throughout so
002300*> the compare below this paragraph is exact, no tolerance needed.
002310*>
002320     DIVIDE   TC-Amount BY 100 GIVING WS-Exp-Quotient
002330              REMAINDER WS-Exp-Remainder.
002340     IF       WS-Exp-Remainder NOT = ZERO
002350              ADD  1 TO WS-Exp-Quotient
002360     END-IF.
002370     MULTIPLY WS-Exp-Quotient BY 100 GIVING WS-Exp-Ceiling.
002380     SUBTRACT TC-Amount FROM WS-Exp-Ceiling GIVING WS-Exp-Remnant.
002390*>
002400 BB020-EXIT.  EXIT SECTION.
002410*>
002420 BB030-IN-K-PERIOD           SECTION.
002430*>*********************************
002440*> Tagged "Y" if TC-Date falls in ANY supplied K period - first match
002450*> short-circuits.  WS-K-Count is zero for the plain /validator entry
002460*> (PY210 never loads the table) so this always comes back "N" there.
002470*>
002480     MOVE     "N" TO VT-In-K-Period.
002490     MOVE     ZERO TO Z.
002500     PERFORM  BB031-CHECK-ONE-K-PERIOD
002510              VARYING Z FROM 1 BY 1
002520              UNTIL   Z > WS-K-Count
002530              OR      VT-In-K-Period-Yes.
002540*>
002550 BB030-EXIT.  EXIT SECTION.
002560*>
002570 BB031-CHECK-ONE-K-PERIOD    SECTION.
002580*>*********************************
002590     IF       TC-Date >= WS-K-Tbl-Start (Z)
002600     AND      TC-Date <= WS-K-Tbl-End   (Z)
002610              MOVE "Y" TO VT-In-K-Period
002620     END-IF.
002630*>
002640 BB031-EXIT.  EXIT SECTION.
002650*>
