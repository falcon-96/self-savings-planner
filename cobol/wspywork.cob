000100*>*******************************************
000200*>                                          *
000300*>   Common Working Storage For The          *
000400*>     Savings Planner Batch Suite            *
000500*>                                          *
000600*>   Copied into every py2nn/py23n module     *
000700*>   so that date/amount breakdown and the    *
000800*>   system wide SY0nn messages only exist    *
000900*>   once.                                    *
001000*>*******************************************
001100*>
001200*> 09/02/26 vbc - Created - split out of py200 once py210 needed the
001300*>                same date/amount breakdown fields.
001400*>
001500 01  WS-Generic-Date                  VALUE SPACES.
001600     03  WS-Gen-Year           PIC 9(4).
001700     03  FILLER                PIC X      VALUE "-".
001800     03  WS-Gen-Month          PIC 99.
001900     03  FILLER                PIC X      VALUE "-".
002000     03  WS-Gen-Day            PIC 99.
002100     03  FILLER                PIC X      VALUE SPACE.
002200     03  WS-Gen-Hour           PIC 99.
002300     03  FILLER                PIC X      VALUE ":".
002400     03  WS-Gen-Min            PIC 99.
002500     03  FILLER                PIC X      VALUE ":".
002600     03  WS-Gen-Sec            PIC 99.
002700 01  WS-Generic-Date9 REDEFINES WS-Generic-Date
002800                                 PIC X(19).
002900*>
003000*> Used to move a raw SIGN LEADING SEPARATE money field about as one
003100*> alphanumeric lump (e.g. blank-fill / compare) without having to
003200*> re-declare S9(9)V99 each time.
003300*>
003400 01  WS-Generic-Amount                VALUE SPACES.
003500     03  WS-Gen-Amt-Sign       PIC X.
003600     03  WS-Gen-Amt-Whole      PIC 9(9).
003700     03  WS-Gen-Amt-Frac       PIC 99.
003800 01  WS-Generic-Amount-X REDEFINES WS-Generic-Amount
003900                                 PIC X(12).
004000*>
004100*> Two independent one-char switches, occasionally logged together
004200*> as a single 2-char combined code in SY0nn displays.
004300*>
004400 01  WS-Generic-Flags                 VALUE SPACES.
004500     03  WS-Gen-Flag-1         PIC X.
004600     03  WS-Gen-Flag-2         PIC X.
004700 01  WS-Generic-Flags-Num REDEFINES WS-Generic-Flags
004800                                 PIC XX.
004900*>
005000 01  WS-Common-Counters.
005100     03  WS-Rec-Cnt            PIC 9(7)  COMP  VALUE ZERO.
005200     03  WS-Rej-Cnt            PIC 9(7)  COMP  VALUE ZERO.
005300     03  Z                     BINARY-SHORT    VALUE ZERO.
005350     03  FILLER                PIC X           VALUE SPACE.
005400*>
005500 01  Common-Error-Messages.
005600*> System wide.
005700     03  SY001         PIC X(46) VALUE "SY001 Aborting run - Note error and hit Return".
005800     03  SY010         PIC X(38) VALUE "SY010 Required input file not found -".
005900     03  SY011         PIC X(33) VALUE "SY011 Read error on input file = ".
006000     03  SY012         PIC X(34) VALUE "SY012 Write error on output file =".
006050     03  FILLER        PIC X     VALUE SPACE.
006100*>
