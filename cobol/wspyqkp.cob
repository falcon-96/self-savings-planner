000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Q / P / K Period   *
000400*>           Table Files                     *
000500*>                                          *
000600*>  Q = Fixed-Amount Override Period          *
000700*>  P = Extra-Amount Bonus Period             *
000800*>  K = Special Reporting/Bucketing Period    *
000900*>                                          *
001000*>     No key - read wholly into a table,    *
001100*>     scanned linearly, in file order        *
001200*>*******************************************
001300*>  QPERIOD.DAT record = 50 bytes nominal, padded to 51.
001400*>  PPERIOD.DAT record = 50 bytes nominal, padded to 51.
001500*>  KPERIOD.DAT record = 38 bytes nominal, padded to 39.
001600*>
001700*> THESE FIELD DEFINITIONS MAY NEED CHANGING
001800*>
001900*> 09/02/26 vbc - Created for Savings Planner Phase 1 - returns projection.
002000*> 11/02/26 vbc - Table occurs sizes bumped 30 to 50 for Q/P after load
002100*>                testing with a wide override calendar.
002200*>
002300 01  PY-Period-Q-Record.
002400     03  Q-Start               PIC X(19).
002500     03  Q-End                 PIC X(19).
002600     03  Q-Fixed               PIC S9(9)V99  SIGN LEADING SEPARATE.
002700     03  FILLER                PIC X      VALUE SPACE.  *> pad, see header.
002800*>
002900 01  PY-Period-P-Record.
003000     03  P-Start               PIC X(19).
003100     03  P-End                 PIC X(19).
003200     03  P-Extra               PIC S9(9)V99  SIGN LEADING SEPARATE.
003300     03  FILLER                PIC X      VALUE SPACE.  *> pad, see header.
003400*>
003500 01  PY-Period-K-Record.
003600     03  K-Start               PIC X(19).
003700     03  K-End                 PIC X(19).
003800     03  FILLER                PIC X      VALUE SPACE.  *> pad, see header.
003900*>
004000*> Working tables built by loading the above records in full before
004100*> the main transaction pass - matches the linear List<> scan used
004200*> upstream, no inherent key order.
004300*>
004400 01  WS-Q-Period-Table.
004500     03  WS-Q-Count            PIC 99    COMP  VALUE ZERO.
004550     03  FILLER                PIC X      VALUE SPACE.
004600     03  WS-Q-Entry            OCCURS 50 TIMES.
004700         05  WS-Q-Tbl-Start    PIC X(19).
004800         05  WS-Q-Tbl-End      PIC X(19).
004900         05  WS-Q-Tbl-Fixed    PIC S9(9)V99  COMP-3.
004950         05  FILLER            PIC X      VALUE SPACE.
005000*>
005100 01  WS-P-Period-Table.
005200     03  WS-P-Count            PIC 99    COMP  VALUE ZERO.
005250     03  FILLER                PIC X      VALUE SPACE.
005300     03  WS-P-Entry            OCCURS 50 TIMES.
005400         05  WS-P-Tbl-Start    PIC X(19).
005500         05  WS-P-Tbl-End      PIC X(19).
005600         05  WS-P-Tbl-Extra    PIC S9(9)V99  COMP-3.
005650         05  FILLER            PIC X      VALUE SPACE.
005700*>
005800 01  WS-K-Period-Table.
005900     03  WS-K-Count            PIC 99    COMP  VALUE ZERO.
005950     03  FILLER                PIC X      VALUE SPACE.
006000     03  WS-K-Entry            OCCURS 50 TIMES.
006100         05  WS-K-Tbl-Start    PIC X(19).
006200         05  WS-K-Tbl-End      PIC X(19).
006250         05  FILLER            PIC X      VALUE SPACE.
006300*>
