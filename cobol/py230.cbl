000010*>****************************************************************
000020*>                                                               *
000030*>     Savings Planner - Returns Projection (Called Core)        *
000040*>                                                               *
000050*>****************************************************************
000060*>
000070 IDENTIFICATION          DIVISION.
000080*>================================
000090*>
000100 PROGRAM-ID.          PY230.
000110 AUTHOR.              V B COEN.
000120 INSTALLATION.        APPLEWOOD COMPUTERS.
000130 DATE-WRITTEN.        02/11/1987.
000140 DATE-COMPILED.
000150 SECURITY.            COPYRIGHT (C) 1987-2026 AND LATER, VINCENT BRYAN
000160     COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.  SEE THE
000170     FILE COPYING FOR DETAILS.
000180*>**
000190*>    Remarks.          Shared returns-projection core CALLed by both
000200*>                      the NPS driver (PY220) and the Index-fund
000210*>                      driver (PY225).  Caller supplies the strategy
000220*>                      rate and a tax-benefit flag; everything else -
000230*>                      Q/P override, K-period bucketing, compounding,
000240*>                      tax - lives here once.
000250*>**
000260*>    Version.          See Prog-Name in WS.
000270*>**
000280*>    Called Modules.   None.
000290*>**
000300*>    Functions Used.   None.
000310*>**
000320*>    Files Used.       None - pure CALLed working-storage module.
000330*>**
000340*>    Error Messages Used.  None.
000350*>**
000360*> Changes:
000370*> 02/11/1987 vbc - 1.0.00 Created - pulled the compounding arithmetic
000380*>                  out of the old pension-forecast spreadsheet macro.
000390*> 19/05/1989 vbc -    .01 Horizon floor of 5 years added past age 60 -
000400*>                  was giving zero-year projections to retirees.
000410*> 08/01/1992 jts -    .02 Q override widened to cope with more than
000420*>                  one matching period - latest start now wins.
000430*> 27/09/1994 vbc -    .03 P addition now applied after Q on every
000440*>                  match, was stopping at the first P period found.
000450*> 14/02/1997 mab -    .04 High precision work areas widened to
000460*>                  S9(9)V9(9) - compounding drift reported over a
000470*>                  55 year horizon.
000480*> 11/11/1998 vbc -    .05 Y2K: dates are 19 char text stamps already -
000490*>                  checked, nothing to change.
000500*> 03/02/1999 vbc -    .06 Y2K sign-off note added to run book.
000510*> 16/10/2008 vbc -    .07 Converted to GnuCOBOL.
000520*> 06/02/2026 vbc - 1.1.00 Rebuilt into the Self Savings Planner batch
000530*>                  suite - REQ SSP-014 (NPS / Index projection core,
000540*>                  was two near-identical copies in PY220/PY225).
000550*> 10/02/26 vbc -    .01 Tax slab table pulled off the CALL interface -
000552*>                  it was declared in LINKAGE via wspyret.cob but
000554*>                  never listed on PROCEDURE DIVISION USING, so it
000556*>                  ran unlinked; now lives in WORKING-STORAGE (own
000558*>                  copybook wspytax.cob) and is loaded by AA010-INIT
000560*>                  from the compile-time constants - REQ SSP-021.
000561*> 11/02/26 vbc -    .02 Dropped a dead MOVE of the txn amount straight
000563*>                  into WS-Remnant-Work in AA020 - group MOVE with no
000565*>                  PICTURE just smeared raw bytes and every field was
000567*>                  overwritten by the DIVIDE/MULTIPLY/SUBTRACT right
000569*>                  below anyway - REQ SSP-022.
000570*>
000572*>*************************************************************************
000574*> Copyright Notice - see COPYING.  Applewood Computers Savings Planner,
000580*> Copyright (c) Vincent B Coen, 1987-2026 and later.
000590*>*************************************************************************
000600*>
000610 ENVIRONMENT             DIVISION.
000620*>================================
000630*>
000640 CONFIGURATION           SECTION.
000650 SPECIAL-NAMES.
000660     C01 IS TOP-OF-FORM.
000670*>
000680 DATA                    DIVISION.
000690*>================================
000700*>
000710 WORKING-STORAGE SECTION.
000720*>-----------------------
000730 77  PROG-NAME                PIC X(15)  VALUE "PY230 (1.1.02)".
000740*>
000750 COPY "wspywork.cob".
000755 COPY "wspytax.cob".
000760*>
000770 01  WS-Years                 PIC 9(3)   COMP.
000780 01  WS-Inflation-Frac        PIC S9V9(9)  COMP-3.
000790 01  WS-Annual-Income         PIC S9(9)V99  COMP-3.
000800*>
000810 01  WS-High-Precision-Work.
000820     03  WS-Growth-Factor      PIC S9(9)V9(9)  COMP-3.
000830     03  WS-Inflation-Factor   PIC S9(9)V9(9)  COMP-3.
000840     03  WS-Rate-Plus-One      PIC S9V9(9)     COMP-3.
000850     03  WS-Infl-Plus-One      PIC S9V9(9)     COMP-3.
000860     03  WS-Future-Value       PIC S9(9)V9(9)  COMP-3.
000870     03  WS-Real-Value         PIC S9(9)V9(9)  COMP-3.
000875     03  FILLER                PIC X           VALUE SPACE.
000880*>
000890 01  WS-Remnant-Work.
000900     03  WS-Ceiling           PIC S9(9)V99  COMP-3.
000910     03  WS-Remnant           PIC S9(9)V99  COMP-3.
000920     03  WS-Quotient          PIC S9(7)     COMP-3.
000930     03  WS-Remainder         PIC S9(9)V99  COMP-3.
000935     03  FILLER               PIC X         VALUE SPACE.
000940*>
000950 01  WS-Q-Work.
000960     03  WS-Q-Winner-Sub      PIC 99    COMP  VALUE ZERO.
000970     03  WS-Q-Sub             PIC 99    COMP  VALUE ZERO.
000975     03  FILLER               PIC X     VALUE SPACE.
000980*>
000990 01  WS-Final-Remnant-Table.
001000     03  WS-Fin-Rem-Entry     OCCURS 2000 TIMES.
001010         05  WS-Fin-Rem-Date      PIC X(19).
001020         05  WS-Fin-Rem-Amount    PIC S9(9)V99  COMP-3.
001025         05  FILLER               PIC X         VALUE SPACE.
001030*>
001040 01  WS-Tax-Work.
001050     03  WS-Tax-Income        PIC S9(9)V99  COMP-3.
001060     03  WS-Tax-Amount        PIC S9(9)V99  COMP-3.
001070     03  WS-Tax-Upper         PIC S9(9)V99  COMP-3.
001080     03  WS-Tax-Taxable       PIC S9(9)V99  COMP-3.
001090     03  WS-Tax-Slab-Sub      PIC 9    COMP  VALUE ZERO.
001100     03  WS-Full-Tax          PIC S9(9)V99  COMP-3.
001110     03  WS-Reduced-Tax       PIC S9(9)V99  COMP-3.
001120     03  WS-Deduction         PIC S9(9)V99  COMP-3.
001130     03  WS-Ten-Pct-Income    PIC S9(9)V99  COMP-3.
001135     03  FILLER               PIC X         VALUE SPACE.
001140*>
001150 01  WS-K-Sub                 PIC 99    COMP  VALUE ZERO.
001160 01  WS-Txn-Sub               PIC 9(7)  COMP  VALUE ZERO.
001170 01  WS-Principal             PIC S9(9)V99  COMP-3.
001180*>
001190 LINKAGE SECTION.
001200*>***************
001210*>
001220 01  LK-Age                    PIC 9(3).
001230 01  LK-Monthly-Wage           PIC S9(9)V99  COMP-3.
001240 01  LK-Inflation-Pct          PIC S9(6)V99  COMP-3.
001250 01  LK-Rate                   PIC S9V9(4)   COMP-3.
001260 01  LK-Compute-Tax            PIC X.
001270     88  LK-Compute-Tax-Yes    VALUE "Y".
001280 COPY "wspyqkp.cob".
001290 COPY "wspytlt.cob".
001300 01  LK-Total-Amount           PIC S9(9)V99  COMP-3.
001310 01  LK-Total-Ceiling          PIC S9(9)V99  COMP-3.
001320 COPY "wspysav.cob".
001330*>
001340 PROCEDURE DIVISION USING LK-Age
001350                          LK-Monthly-Wage
001360                          LK-Inflation-Pct
001370                          LK-Rate
001380                          LK-Compute-Tax
001390                          WS-Q-Period-Table
001400                          WS-P-Period-Table
001410                          WS-K-Period-Table
001420                          WS-Txn-List-Table
001430                          LK-Total-Amount
001440                          LK-Total-Ceiling
001450                          WS-Saving-Table.
001460*>
001470 AA000-MAIN                  SECTION.
001480*>**********************************
001490     PERFORM  AA010-INIT.
001500     PERFORM  AA020-BUILD-FINAL-REMNANTS
001510              VARYING WS-Txn-Sub FROM 1 BY 1
001520              UNTIL   WS-Txn-Sub > WS-Txn-List-Count.
001530     PERFORM  AA030-BUCKET-K-PERIODS
001540              VARYING WS-K-Sub FROM 1 BY 1
001550              UNTIL   WS-K-Sub > WS-K-Count.
001560     MOVE     WS-K-Count TO WS-Saving-Count.
001570     GOBACK.
001580*>
001590 AA000-EXIT.  EXIT SECTION.
001600*>
001610 AA010-INIT                  SECTION.
001620*>*********************************
001630     IF       LK-Age < 60
001640              COMPUTE WS-Years = 60 - LK-Age
001650     ELSE
001660              MOVE    5 TO WS-Years
001670     END-IF.
001680     IF       WS-Years < 5
001690              MOVE    5 TO WS-Years
001700     END-IF.
001705*>
001706*> Tax slab table is a compile-time constant, not caller-supplied -
001707*> loaded fresh each CALL from the WS-Tax-Slab-Init view rather than
001708*> carried on the LINKAGE SECTION.
001709*>
001711     PERFORM  CC020-INIT-ONE-TAX-SLAB
001712              VARYING WS-Tax-Slab-Sub FROM 1 BY 1
001713              UNTIL   WS-Tax-Slab-Sub > 5.
001714*>
001720     COMPUTE  WS-Inflation-Frac = LK-Inflation-Pct / 100.
001730     COMPUTE  WS-Annual-Income = LK-Monthly-Wage * 12.
001740*>
001750     MOVE     ZERO TO LK-Total-Amount.
001760     MOVE     ZERO TO LK-Total-Ceiling.
001770*>
001780*> Compounding factors are fixed for the whole call - same horizon,
001790*> same rate, same inflation - computed once here rather than once
001800*> per K-period.
001810*>
001820     COMPUTE  WS-Rate-Plus-One = 1 + LK-Rate.
001830     COMPUTE  WS-Infl-Plus-One = 1 + WS-Inflation-Frac.
001840     MOVE     1 TO WS-Growth-Factor.
001850     MOVE     1 TO WS-Inflation-Factor.
001860     PERFORM   CC010-ACCUMULATE-ONE-YEAR WS-Years TIMES.
001900*>
001910 AA010-EXIT.  EXIT SECTION.
001915*>
001916 CC010-ACCUMULATE-ONE-YEAR   SECTION.
001917*>*********************************
001918*> One year's compounding on both factors - called WS-Years times
001919*> from AA010, not looped inline.
001920*>
001921     MULTIPLY  WS-Rate-Plus-One BY WS-Growth-Factor.
001922     MULTIPLY  WS-Infl-Plus-One BY WS-Inflation-Factor.
001923*>
001924 CC010-EXIT.  EXIT SECTION.
001925*>
001926 CC020-INIT-ONE-TAX-SLAB     SECTION.
001927*>*********************************
001928*> Loads one slab of the Indian income-tax table from the compile-
001929*> time constants in WS-Tax-Slab-Init - called 5 times from AA010,
001930*> not looped inline.
001931*>
001932     MOVE  WS-Tax-Slab-Init-Lower (WS-Tax-Slab-Sub) TO
001933           WS-Tax-Slab-Lower      (WS-Tax-Slab-Sub).
001934     MOVE  WS-Tax-Slab-Init-Rate  (WS-Tax-Slab-Sub) TO
001935           WS-Tax-Slab-Rate       (WS-Tax-Slab-Sub).
001936*>
001937 CC020-EXIT.  EXIT SECTION.
001938*>
001940 AA020-BUILD-FINAL-REMNANTS  SECTION.
001945*>*********************************
001950*> One pass, input order: recompute ceiling/remnant, accumulate the
001960*> response totals, apply Q then P, keep (date, final remnant).
001970*>
001990     DIVIDE   WS-Txn-List-Amount (WS-Txn-Sub) BY 100
002000              GIVING WS-Quotient REMAINDER WS-Remainder.
002010     IF       WS-Remainder NOT = ZERO
002020              ADD  1 TO WS-Quotient
002030     END-IF.
002040     MULTIPLY WS-Quotient BY 100 GIVING WS-Ceiling.
002050     SUBTRACT WS-Txn-List-Amount (WS-Txn-Sub) FROM WS-Ceiling
002060              GIVING WS-Remnant.
002070*>
002080     ADD      WS-Txn-List-Amount (WS-Txn-Sub) TO LK-Total-Amount.
002090     ADD      WS-Ceiling TO LK-Total-Ceiling.
002100*>
002110     PERFORM  BB010-APPLY-Q-PERIOD.
002120     PERFORM  BB020-APPLY-P-PERIODS.
002130*>
002140     MOVE     WS-Txn-List-Date (WS-Txn-Sub) TO
002150              WS-Fin-Rem-Date (WS-Txn-Sub).
002160     MOVE     WS-Remnant TO WS-Fin-Rem-Amount (WS-Txn-Sub).
002170*>
002180 AA020-EXIT.  EXIT SECTION.
002190*>
002200 BB010-APPLY-Q-PERIOD        SECTION.
002210*>*********************************
002220*> Winning Q is the match with the latest start; ties keep the first
002230*> one found (input order).  No match leaves the remnant untouched.
002240*>
002250     MOVE     ZERO TO WS-Q-Winner-Sub.
002260     PERFORM  BB011-SCAN-ONE-Q-PERIOD
002270              VARYING WS-Q-Sub FROM 1 BY 1
002280              UNTIL   WS-Q-Sub > WS-Q-Count.
002290*>
002300     IF       WS-Q-Winner-Sub > ZERO
002310              MOVE WS-Q-Tbl-Fixed (WS-Q-Winner-Sub) TO WS-Remnant
002320     END-IF.
002330*>
002340 BB010-EXIT.  EXIT SECTION.
002350*>
002360 BB011-SCAN-ONE-Q-PERIOD     SECTION.
002370*>*********************************
002380     IF       WS-Txn-List-Date (WS-Txn-Sub) >= WS-Q-Tbl-Start (WS-Q-Sub)
002390     AND      WS-Txn-List-Date (WS-Txn-Sub) <= WS-Q-Tbl-End   (WS-Q-Sub)
002400              IF   WS-Q-Winner-Sub = ZERO
002410              OR   WS-Q-Tbl-Start (WS-Q-Sub) > WS-Q-Tbl-Start (WS-Q-Winner-Sub)
002420                   MOVE WS-Q-Sub TO WS-Q-Winner-Sub
002430              END-IF
002440     END-IF.
002450*>
002460 BB011-EXIT.  EXIT SECTION.
002470*>
002480 BB020-APPLY-P-PERIODS       SECTION.
002490*>*********************************
002500*> Every matching P period adds its extra - no winner, unlike Q -
002510*> applied on top of whatever the remnant is after BB010.
002520*>
002530     MOVE     ZERO TO WS-Q-Sub.
002540     PERFORM  BB021-APPLY-ONE-P-PERIOD
002550              VARYING WS-Q-Sub FROM 1 BY 1
002560              UNTIL   WS-Q-Sub > WS-P-Count.
002570*>
002580 BB020-EXIT.  EXIT SECTION.
002590*>
002600 BB021-APPLY-ONE-P-PERIOD    SECTION.
002610*>*********************************
002620     IF       WS-Txn-List-Date (WS-Txn-Sub) >= WS-P-Tbl-Start (WS-Q-Sub)
002630     AND      WS-Txn-List-Date (WS-Txn-Sub) <= WS-P-Tbl-End   (WS-Q-Sub)
002640              ADD  WS-P-Tbl-Extra (WS-Q-Sub) TO WS-Remnant
002650     END-IF.
002660*>
002670 BB021-EXIT.  EXIT SECTION.
002680*>
002690 AA030-BUCKET-K-PERIODS      SECTION.
002700*>*********************************
002710*> Disjoint report buckets - a transaction may land in more than one
002720*> K-period's sum if the caller's ranges overlap; no dedup, per spec.
002730*>
002740     MOVE     ZERO TO WS-Principal.
002750     PERFORM  AA031-SUM-ONE-TXN-INTO-BUCKET
002760              VARYING WS-Txn-Sub FROM 1 BY 1
002770              UNTIL   WS-Txn-Sub > WS-Txn-List-Count.
002780*>
002790     COMPUTE  WS-Future-Value = WS-Principal * WS-Growth-Factor.
002800     DIVIDE   WS-Future-Value BY WS-Inflation-Factor
002810              GIVING WS-Real-Value.
002820*>
002830     MOVE     WS-K-Tbl-Start (WS-K-Sub) TO WS-Sav-Tbl-Start (WS-K-Sub).
002840     MOVE     WS-K-Tbl-End   (WS-K-Sub) TO WS-Sav-Tbl-End   (WS-K-Sub).
002850     COMPUTE  WS-Sav-Tbl-Amount (WS-K-Sub) ROUNDED = WS-Principal.
002860     COMPUTE  WS-Sav-Tbl-Profit (WS-K-Sub) ROUNDED =
002870              WS-Real-Value - WS-Principal.
002880*>
002890     IF       LK-Compute-Tax-Yes
002910              MOVE     WS-Annual-Income TO WS-Tax-Income
002920              PERFORM  BB080-COMPUTE-TAX
002930              MOVE     WS-Tax-Amount  TO WS-Full-Tax
002940*>
002950              PERFORM  BB090-COMPUTE-DEDUCTION
002960              COMPUTE  WS-Tax-Income = WS-Annual-Income - WS-Deduction
002970              PERFORM  BB080-COMPUTE-TAX
002980              MOVE     WS-Tax-Amount  TO WS-Reduced-Tax
002990*>
003000              COMPUTE  WS-Sav-Tbl-Tax-Benefit (WS-K-Sub) ROUNDED =
003010                       WS-Full-Tax - WS-Reduced-Tax
003020              IF       WS-Sav-Tbl-Tax-Benefit (WS-K-Sub) < ZERO
003030                       MOVE ZERO TO WS-Sav-Tbl-Tax-Benefit (WS-K-Sub)
003040              END-IF
003050     ELSE
003060              MOVE     ZERO TO WS-Sav-Tbl-Tax-Benefit (WS-K-Sub)
003070     END-IF.
003080*>
003090 AA030-EXIT.  EXIT SECTION.
003100*>
003110 AA031-SUM-ONE-TXN-INTO-BUCKET SECTION.
003120*>*********************************
003130     IF       WS-Fin-Rem-Date (WS-Txn-Sub) >= WS-K-Tbl-Start (WS-K-Sub)
003140     AND      WS-Fin-Rem-Date (WS-Txn-Sub) <= WS-K-Tbl-End   (WS-K-Sub)
003150              ADD  WS-Fin-Rem-Amount (WS-Txn-Sub) TO WS-Principal
003160     END-IF.
003170*>
003180 AA031-EXIT.  EXIT SECTION.
003190*>
003200 BB080-COMPUTE-TAX           SECTION.
003210*>*********************************
003220*> Standard Indian slab tax - loop the 5 bands, each whose lower
003230*> bound is below income contributes rate * (capped upper - lower).
003240*> Band 1 carries rate zero so income <= 700,000 falls out at zero
003250*> with no special-case test needed.
003260*>
003270     MOVE     ZERO TO WS-Tax-Amount.
003280     PERFORM  BB081-TAX-ONE-SLAB
003290              VARYING WS-Tax-Slab-Sub FROM 1 BY 1
003300              UNTIL   WS-Tax-Slab-Sub > 5.
003310*>
003320 BB080-EXIT.  EXIT SECTION.
003330*>
003340 BB081-TAX-ONE-SLAB          SECTION.
003350*>*********************************
003360     IF       WS-Tax-Slab-Lower (WS-Tax-Slab-Sub) < WS-Tax-Income
003370              IF   WS-Tax-Slab-Sub < 5
003380                   MOVE WS-Tax-Slab-Lower (WS-Tax-Slab-Sub + 1)
003390                                          TO WS-Tax-Upper
003400              ELSE
003410                   MOVE WS-Tax-Income     TO WS-Tax-Upper
003420              END-IF
003430              IF   WS-Tax-Upper > WS-Tax-Income
003440                   MOVE WS-Tax-Income     TO WS-Tax-Upper
003450              END-IF
003460              SUBTRACT WS-Tax-Slab-Lower (WS-Tax-Slab-Sub) FROM
003470                       WS-Tax-Upper GIVING WS-Tax-Taxable
003480              IF   WS-Tax-Taxable < ZERO
003490                   MOVE ZERO TO WS-Tax-Taxable
003500              END-IF
003510              COMPUTE WS-Tax-Amount = WS-Tax-Amount +
003520                      (WS-Tax-Taxable * WS-Tax-Slab-Rate (WS-Tax-Slab-Sub)
003530                      / 100)
003540     END-IF.
003550*>
003560 BB081-EXIT.  EXIT SECTION.
003570*>
003580 BB090-COMPUTE-DEDUCTION     SECTION.
003590*>*********************************
003600*> deduction = min(principal, 10% of annual income, 200,000).
003610*>
003620     COMPUTE  WS-Ten-Pct-Income = WS-Annual-Income * 0.10.
003630     MOVE     WS-Principal TO WS-Deduction.
003640     IF       WS-Ten-Pct-Income < WS-Deduction
003650              MOVE WS-Ten-Pct-Income TO WS-Deduction
003660     END-IF.
003670     IF       WS-Deduction > 200000
003680              MOVE 200000 TO WS-Deduction
003690     END-IF.
003700*>
003710 BB090-EXIT.  EXIT SECTION.
003720*>
