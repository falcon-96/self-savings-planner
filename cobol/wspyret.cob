000100*>*******************************************
000200*>                                          *
000300*>  Record Definition For Returns Request,   *
000400*>   Saving And Returns Response Files       *
000500*>                                          *
000600*>     RETREQ.DAT uses RRN = 1 (one header    *
000700*>     record per run)                        *
000800*>*******************************************
000900*>  RETREQ.DAT  record = 24 bytes nominal, padded to 25.
001000*>  SAVINGS.OUT record = 74 bytes nominal, padded to 75.
001100*>  RETSUMM.OUT record = 24 bytes nominal, padded to 25.
001200*>
001300*> THESE FIELD DEFINITIONS MAY NEED CHANGING
001400*>
001500*> 09/02/26 vbc - Created for Savings Planner Phase 1 - returns projection.
001600*> 12/02/26 vbc - Widened RR-Inflation to 9 for headroom, was 6 - see
001700*>                PY002 log in py220/py225 - narrow field rejected a
001800*>                2-decimal rate during parallel run.
001900*> 10/02/26 vbc - Tax slab table and the PY230 saving table moved out
002000*>                to wspytax.cob/wspysav.cob - REQ SSP-021 - this
002100*>                copybook now carries the three flat file records
002200*>                only.
002300*>
002400 01  PY-Returns-Request-Record.
002500     03  RR-Age                PIC 9(3).
002600     03  RR-Wage               PIC S9(9)V99  SIGN LEADING SEPARATE.
002700     03  RR-Inflation          PIC S9(6)V99  SIGN LEADING SEPARATE.
002800     03  FILLER                PIC X      VALUE SPACE.  *> pad, see header.
002900*>
003000 01  PY-Saving-Record.
003100     03  SV-Start              PIC X(19).
003200     03  SV-End                PIC X(19).
003300     03  SV-Amount             PIC S9(9)V99  SIGN LEADING SEPARATE.
003400     03  SV-Profit             PIC S9(9)V99  SIGN LEADING SEPARATE.
003500     03  SV-Tax-Benefit        PIC S9(9)V99  SIGN LEADING SEPARATE.
003600     03  FILLER                PIC X      VALUE SPACE.  *> pad, see header.
003700*>
003800 01  PY-Returns-Response-Record.
003900     03  RS-Total-Txn-Amount   PIC S9(9)V99  SIGN LEADING SEPARATE.
004000     03  RS-Total-Ceiling      PIC S9(9)V99  SIGN LEADING SEPARATE.
004100     03  FILLER                PIC X      VALUE SPACE.  *> pad, see header.
004200*>
