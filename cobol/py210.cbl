000010*>****************************************************************
000020*>                                                               *
000030*>       Savings Planner - Validate Transactions (Plain)         *
000040*>                                                               *
000050*>****************************************************************
000060*>
000070 IDENTIFICATION          DIVISION.
000080*>================================
000090*>
000100 PROGRAM-ID.          PY210.
000110 AUTHOR.              V B COEN.
000120 INSTALLATION.        APPLEWOOD COMPUTERS.
000130 DATE-WRITTEN.        18/09/1986.
000140 DATE-COMPILED.
000150 SECURITY.            COPYRIGHT (C) 1986-2026 AND LATER, VINCENT BRYAN
000160     COEN.  DISTRIBUTED UNDER THE GNU GENERAL PUBLIC LICENSE.  SEE THE
000170     FILE COPYING FOR DETAILS.
000180*>**
000190*>    Remarks.          Plain validator - no K-period tagging.  Reads
000200*>                      the wage off RETREQ.DAT, then validates every
000210*>                      candidate transaction against it, calling the
000220*>                      shared PY215 core per record.
000230*>**
000240*>    Version.          See Prog-Name in WS.
000250*>**
000260*>    Called Modules.   PY215 - validate one candidate record.
000270*>**
000280*>    Functions Used.   None.
000290*>**
000300*>    Files Used.
000310*>                      RETREQ.DAT     Wage header (in).
000320*>                      TXNCAND.DAT    Txn candidates (in).
000330*>                      VALIDTXN.OUT   Valid txns (out).
000340*>                      INVALIDTXN.OUT Invalid txns (out).
000350*>**
000360*>    Error Messages Used.
000370*> System Wide:
000380*>                      SY010, SY011, SY012.
000390*>**
000400*> Changes:
000410*> 18/09/1986 vbc - 1.0.00 Created - validator for the staff savings
000420*>                  club, lifted out of the old manual wage-cap check.
000430*> 02/02/1988 vbc -    .01 Wage < 0 now short-circuits the whole run
000440*>                  with one rejection record - used to abend.
000450*> 23/06/1991 jts -    .02 Status checks added on RETREQ read.
000460*> 15/01/1994 vbc -    .03 Duplicate check pulled out into the shared
000470*>                  PY215 core, was duplicated here and in PY211.
000480*> 11/11/1998 vbc -    .04 Y2K: date is a 19 char text stamp already -
000490*>                  checked, nothing to change.
000500*> 19/09/2006 vbc -    .05 Converted to GnuCOBOL.
000510*> 06/02/2026 vbc - 1.1.00 Rebuilt into the Self Savings Planner batch
000520*>                  suite - REQ SSP-014.
000530*>
000540*>*************************************************************************
000550*> Copyright Notice - see COPYING.  Applewood Computers Savings Planner,
000560*> Copyright (c) Vincent B Coen, 1986-2026 and later.
000570*>*************************************************************************
000580*>
000590 ENVIRONMENT             DIVISION.
000600*>================================
000610*>
000620 CONFIGURATION           SECTION.
000630 SPECIAL-NAMES.
000640     C01 IS TOP-OF-FORM.
000650*>
000660 INPUT-OUTPUT            SECTION.
000670 FILE-CONTROL.
000680     SELECT  RETREQ-FILE    ASSIGN TO RETREQ
000690             ORGANIZATION   LINE SEQUENTIAL
000700             FILE STATUS    RETREQ-STATUS.
000710*>
000720     SELECT  TXNCAND-FILE   ASSIGN TO TXNCAND
000730             ORGANIZATION   LINE SEQUENTIAL
000740             FILE STATUS    TXNCAND-STATUS.
000750*>
000760     SELECT  VALIDTXN-FILE  ASSIGN TO VALIDTXN
000770             ORGANIZATION   LINE SEQUENTIAL
000780             FILE STATUS    VALIDTXN-STATUS.
000790*>
000800     SELECT  INVALIDTXN-FILE  ASSIGN TO INVALTXN
000810             ORGANIZATION   LINE SEQUENTIAL
000820             FILE STATUS    INVALIDTXN-STATUS.
000830*>
000840 DATA                    DIVISION.
000850*>================================
000860*>
000870 FILE                    SECTION.
000880*>
000890 FD  RETREQ-FILE.
000900 01  RETREQ-IN-RECORD         PIC X(25).
000910*>
000920 FD  TXNCAND-FILE.
000930 01  TXNCAND-IN-RECORD        PIC X(58).
000940*>
000950 FD  VALIDTXN-FILE.
000960 01  VALIDTXN-OUT-RECORD      PIC X(57).
000970*>
000980 FD  INVALIDTXN-FILE.
000990 01  INVALIDTXN-OUT-RECORD    PIC X(92).
001000*>
001010 WORKING-STORAGE SECTION.
001020*>-----------------------
001030 77  PROG-NAME                PIC X(15)  VALUE "PY210 (1.1.00)".
001040*>
001050 01  WS-Data.
001060     03  RETREQ-STATUS        PIC XX     VALUE ZERO.
001070     03  TXNCAND-STATUS       PIC XX     VALUE ZERO.
001080     03  VALIDTXN-STATUS      PIC XX     VALUE ZERO.
001090     03  INVALIDTXN-STATUS    PIC XX     VALUE ZERO.
001100     03  WS-Eof-Switch        PIC X      VALUE "N".
001110         88  WS-Eof           VALUE "Y".
001120     03  WS-Wage-Bad-Switch   PIC X      VALUE "N".
001130         88  WS-Wage-Bad      VALUE "Y".
001135     03  FILLER               PIC X      VALUE SPACE.
001140*>
001150 COPY "wspywork.cob".
001160 COPY "wspytxn.cob".
001170 COPY "wspyval.cob".
001180 COPY "wspyqkp.cob".
001190 COPY "wspysen.cob".
001200*>
001210 01  WS-Wage                  PIC S9(9)V99  COMP-3  VALUE ZERO.
001220 01  WS-Valid-Sum             PIC S9(9)V99  COMP-3  VALUE ZERO.
001230 01  WS-Result-Flag           PIC X.
001240     88  WS-Result-Valid      VALUE "V".
001250     88  WS-Result-Invalid    VALUE "I".
001260*>
001270 PROCEDURE DIVISION.
001280*>*******************
001290*>
001300 AA000-MAIN                  SECTION.
001310*>**********************************
001320     PERFORM  AA005-READ-WAGE.
001330     IF       WS-Wage-Bad
001340              PERFORM  AA008-REJECT-WHOLE-BATCH
001350     ELSE
001360              PERFORM  AA010-OPEN-TXN-FILES
001370              PERFORM  AA050-VALIDATE-TRANSACTIONS UNTIL WS-EOF
001380              PERFORM  AA090-CLOSE-TXN-FILES
001390     END-IF.
001400     DISPLAY  "PY210 - VALID = " WS-Rec-Cnt " REJECTED = " WS-Rej-Cnt.
001410     GOBACK.
001420*>
001430 AA000-EXIT.  EXIT SECTION.
001440*>
001450 AA005-READ-WAGE             SECTION.
001460*>*********************************
001470     OPEN     INPUT  RETREQ-FILE.
001480     IF       RETREQ-STATUS NOT = "00"
001490              DISPLAY SY010 " RETREQ " RETREQ-STATUS
001500              DISPLAY SY001
001510              MOVE 1 TO RETURN-CODE
001520              GOBACK
001530     END-IF.
001540*>
001550     READ     RETREQ-FILE INTO PY-Returns-Request-Record.
001560     IF       RETREQ-STATUS NOT = "00"
001570              DISPLAY SY011 " RETREQ " RETREQ-STATUS
001580              CLOSE   RETREQ-FILE
001590              MOVE 1 TO RETURN-CODE
001600              GOBACK
001610     END-IF.
001620     CLOSE    RETREQ-FILE.
001630*>
001640     MOVE     RR-Wage  TO WS-Wage.
001650     IF       WS-Wage < ZERO
001660              SET  WS-Wage-Bad TO TRUE
001670     END-IF.
001680*>
001690 AA005-EXIT.  EXIT SECTION.
001700*>
001710 AA008-REJECT-WHOLE-BATCH    SECTION.
001720*>*********************************
001730*> Wage itself is invalid - the whole batch is rejected with one
001740*> record, the candidate file is never even opened.  PY002 log,
001750*> 02/02/1988.
001760*>
001770     OPEN     OUTPUT INVALIDTXN-FILE.
001780     IF       INVALIDTXN-STATUS NOT = "00"
001790              DISPLAY SY012 " INVALTXN " INVALIDTXN-STATUS
001800              DISPLAY SY001
001810              MOVE 1 TO RETURN-CODE
001820              GOBACK
001830     END-IF.
001840*>
001850     MOVE     SPACES TO IT-Date.
001860     MOVE     WS-Wage TO IT-Amount.
001870     MOVE     "Wage must be >= 0" TO IT-Message.
001880     WRITE    INVALIDTXN-OUT-RECORD FROM PY-Invalid-Txn-Record.
001890     ADD      1 TO WS-Rej-Cnt.
001900     CLOSE    INVALIDTXN-FILE.
001910*>
001920 AA008-EXIT.  EXIT SECTION.
001930*>
001940 AA010-OPEN-TXN-FILES        SECTION.
001950*>*********************************
001960     OPEN     INPUT  TXNCAND-FILE.
001970     IF       TXNCAND-STATUS NOT = "00"
001980              DISPLAY SY010 " TXNCAND " TXNCAND-STATUS
001990              DISPLAY SY001
002000              MOVE 1 TO RETURN-CODE
002010              GOBACK
002020     END-IF.
002030*>
002040     OPEN     OUTPUT VALIDTXN-FILE.
002050     IF       VALIDTXN-STATUS NOT = "00"
002060              DISPLAY SY012 " VALIDTXN " VALIDTXN-STATUS
002070              DISPLAY SY001
002080              CLOSE   TXNCAND-FILE
002090              MOVE 1 TO RETURN-CODE
002100              GOBACK
002110     END-IF.
002120*>
002130     OPEN     OUTPUT INVALIDTXN-FILE.
002140     IF       INVALIDTXN-STATUS NOT = "00"
002150              DISPLAY SY012 " INVALTXN " INVALIDTXN-STATUS
002160              DISPLAY SY001
002170              CLOSE   TXNCAND-FILE
002180              CLOSE   VALIDTXN-FILE
002190              MOVE 1 TO RETURN-CODE
002200              GOBACK
002210     END-IF.
002220*>
002230*> No K periods for the plain validator - the table stays empty so
002240*> PY215 always comes back VT-In-K-Period = "N".
002250*>
002260     MOVE     ZERO TO WS-K-Count.
002270*>
002280 AA010-EXIT.  EXIT SECTION.
002290*>
002300 AA050-VALIDATE-TRANSACTIONS SECTION.
002310*>*********************************
002320     READ     TXNCAND-FILE INTO PY-Txn-Candidate-Record
002330              AT END
002340                       SET  WS-Eof TO TRUE
002350                       GO   TO AA050-EXIT
002360     END-READ.
002370     IF       TXNCAND-STATUS NOT = "00"
002380              DISPLAY SY011 " TXNCAND " TXNCAND-STATUS
002390              SET     WS-Eof TO TRUE
002400              GO      TO AA050-EXIT
002410     END-IF.
002420*>
002430     CALL     "PY215" USING WS-Wage
002440                           PY-Txn-Candidate-Record
002450                           WS-K-Period-Table
002460                           WS-Seen-Table
002470                           WS-Valid-Sum
002480                           WS-Result-Flag
002490                           PY-Valid-Txn-Record
002500                           PY-Invalid-Txn-Record.
002510*>
002520     IF       WS-Result-Valid
002530              WRITE  VALIDTXN-OUT-RECORD FROM PY-Valid-Txn-Record
002540              IF     VALIDTXN-STATUS NOT = "00"
002550                     DISPLAY SY012 " VALIDTXN " VALIDTXN-STATUS
002560                     SET     WS-Eof TO TRUE
002570                     GO      TO AA050-EXIT
002580              END-IF
002590              ADD    1 TO WS-Rec-Cnt
002600     ELSE
002610              WRITE  INVALIDTXN-OUT-RECORD FROM PY-Invalid-Txn-Record
002620              IF     INVALIDTXN-STATUS NOT = "00"
002630                     DISPLAY SY012 " INVALTXN " INVALIDTXN-STATUS
002640                     SET     WS-Eof TO TRUE
002650                     GO      TO AA050-EXIT
002660              END-IF
002670              ADD    1 TO WS-Rej-Cnt
002680     END-IF.
002690*>
002700 AA050-EXIT.  EXIT SECTION.
002710*>
002720 AA090-CLOSE-TXN-FILES       SECTION.
002730*>*********************************
002740     CLOSE    TXNCAND-FILE
002750              VALIDTXN-FILE
002760              INVALIDTXN-FILE.
002770*>
002780 AA090-EXIT.  EXIT SECTION.
002790*>
