000100*>*******************************************
000200*>                                          *
000300*>   Working Storage - "Seen" Table For      *
000400*>     Duplicate Transaction Detection       *
000500*>                                          *
000600*>   Keyed by Date|Amount pair, scanned       *
000700*>   linearly in batch (input) order          *
000800*>*******************************************
000900*>
001000*> 10/02/26 vbc - Created for validator/filter duplicate check.
001100*> 13/02/26 vbc - Occurs bumped 1000 to 2000 - a full day's card
001200*>                spend batch was running close to the old limit.
001300*>
001400 01  WS-Seen-Table.
001500     03  WS-Seen-Count         PIC 9(7)  COMP  VALUE ZERO.
001550     03  FILLER                PIC X(1)  VALUE SPACE.
001600     03  WS-Seen-Entry         OCCURS 2000 TIMES.
001700         05  WS-Seen-Date      PIC X(19).
001800         05  WS-Seen-Amount    PIC S9(9)V99  COMP-3.
001850         05  FILLER            PIC X(1)  VALUE SPACE.
001900*>
